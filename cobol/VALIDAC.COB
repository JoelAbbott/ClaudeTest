000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. VALIDAC-COB.
000300 AUTHOR. R. ANSELMO.
000400 INSTALLATION. CPD DO VALE - CENTRO DE PROCESSAMENTO DE DADOS DO
000500     VALE DO ITAJAI.
000600 DATE-WRITTEN. 20/11/91.
000700 DATE-COMPILED.
000800 SECURITY. USO INTERNO - SETOR DE PROCESSAMENTO DE DADOS.
000900*          UNIVERSO COMERCIO E INDUSTRIA S/A                      VALIDAC1
001000*    ANALISTA         :R. ANSELMO                                 VALIDAC1
001100*    PROGRAMADOR(A)   :C. BITTENCOURT 07 - L. MORAES 15           VALIDAC1
001200*    DATA             :20/11/91                                   VALIDAC1
001300*    FINALIDADE       :VALIDACAO DE QUALIDADE DOS DADOS DO        VALIDAC1
001400*                       CADASTRO DE FUNCIONARIOS (ARQUIVO TEXTO   VALIDAC1
001500*                       DE LARGURA FIXA) CONTRA AS REGRAS DE      VALIDAC1
001600*                       OBRIGATORIEDADE DE COLUNA E TIPO DE       VALIDAC1
001700*                       DADO, EMITINDO RELATORIO DE ACHADOS E     VALIDAC1
001800*                       REGISTRO DE LINHAGEM DO RUN.              VALIDAC1
001900*    VRS              DATA              DESCRICAO                 VALIDAC1
002000*    1.0              20/11/91          IMPLANTACAO - ROTINA      VALIDAC1
002100*                                        BASE DE LEITURA DO       VALIDAC1
002200*                                        CADASTRO E EMISSAO DO    VALIDAC1
002300*                                        RELATORIO DE ACHADOS. JK.VALIDAC1
002400*    1.1              14/02/92          INCLUIDA VERIFICACAO DE   VALIDAC1
002500*                                        COLUNAS OBRIGATORIAS     VALIDAC1
002600*                                        (WS-TAB-OBRIGA). JK.     VALIDAC1
002700*    1.2              03/08/92          TRATAMENTO DE ARQUIVO     VALIDAC1
002800*                                        VAZIO - EMITE AVISO UNICOVALIDAC1
002900*                                        E ENCERRA O RUN. EAS.    VALIDAC1
003000*    1.3              22/01/93          INCLUIDA VERIFICACAO DE   VALIDAC1
003100*                                        TIPO DE DADO (INT, FLOAT,VALIDAC1
003200*                                        STR, BOOL) SEM USO DE    VALIDAC1
003300*                                        FUNCOES INTRINSECAS. EAS.VALIDAC1
003400*    1.4              09/09/93          CORRIGIDA CONTAGEM DE     VALIDAC1
003500*                                        VALORES VALIDOS POR      VALIDAC1
003600*                                        COLUNA - NAO DESCONTAVA  VALIDAC1
003700*                                        AS LINHAS COM VALOR      VALIDAC1
003800*                                        NULO (SO AS VAZIAS). JMR.VALIDAC1
003900*    1.5              17/05/94          REGISTRO DE LINHAGEM      VALIDAC1
004000*                                        (TOTAIS DO RUN) PASSOU   VALIDAC1
004100*                                        A SER GRAVADO NO FINAL   VALIDAC1
004200*                                        DO RELATORIO. JMR.       VALIDAC1
004300*    1.6              30/11/94          ARQUIVO DE SESSAO         VALIDAC1
004400*                                        (DDSESAO) PASSOU A       VALIDAC1
004500*                                        REGISTRAR TAMBEM O NOME  VALIDAC1
004600*                                        DO ARQUIVO DE SAIDA      VALIDAC1
004700*                                        DERIVADO. EAS.           VALIDAC1
004800*    1.7              12/06/95          CORTE DE CONTROLE POR     VALIDAC1
004900*                                        SEVERIDADE PASSOU A USAR VALIDAC1
005000*                                        SORT COM CHAVE COMPOSTA  VALIDAC1
005100*                                        (SEVERIDADE + SEQUENCIA) VALIDAC1
005200*                                        PARA PRESERVAR A ORDEM DEVALIDAC1
005300*                                        DESCOBERTA DENTRO DO     VALIDAC1
005400*                                        GRUPO. JK.               VALIDAC1
005500*    1.8              25/03/96          REGRA INT PASSOU A ACEITARVALIDAC1
005600*                                        DECIMAL COM FRACAO ZERO  VALIDAC1
005700*                                        (EX: 30.0) COMO INTEIRO  VALIDAC1
005800*                                        VALIDO. EAS.             VALIDAC1
005900*    1.9              08/10/97          REGRA DATATYPE COM COLUNA VALIDAC1
006000*                                        DESCONHECIDA PASSOU A    VALIDAC1
006100*                                        GERAR ERRO "COLUMN NOT   VALIDAC1
006200*                                        FOUND IN DATA" EM VEZ DE VALIDAC1
006300*                                        ABORTAR O RUN. JMR.      VALIDAC1
006400*    2.0              04/09/98          VIRADA DO SECULO - CAMPOS VALIDAC1
006500*                                        DE DATA DO CABECALHO DO  VALIDAC1
006600*                                        RELATORIO REVISADOS PARA VALIDAC1
006700*                                        4 DIGITOS DE ANO (BUG DO VALIDAC1
006800*                                        ANO 2000). CHAMADO 4471. VALIDAC1
006900*                                        EAS.                     VALIDAC1
007000*    2.1              19/02/99          REVISAO GERAL PRE-Y2K -   VALIDAC1
007100*                                        TESTES DE REGRESSAO NO   VALIDAC1
007200*                                        LOTE DE FIM DE ANO. SEM  VALIDAC1
007300*                                        ACHADOS ADICIONAIS. JK.  VALIDAC1
007400*    2.2              11/07/00          TIPO BOOL PASSOU A        VALIDAC1
007500*                                        RECONHECER SOMENTE OS    VALIDAC1
007600*                                        LITERAIS TRUE/FALSE,     VALIDAC1
007700*                                        CONFORME PADRAO DO       VALIDAC1
007800*                                        CADASTRO DE REGRAS. EAS. VALIDAC1
007900*    2.3              26/03/01          REGRA "COLUNA SO COM      VALIDAC1
008000*                                        VALORES FALTANTES"       VALIDAC1
008100*                                        PASSOU A SER AVISO       VALIDAC1
008200*                                        (WARNING), NAO ERRO.     VALIDAC1
008300*                                        CHAMADO 5120. JMR.       VALIDAC1
008400
008500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800
008900*    COMPILADO E RODADO NO MICRO DO SETOR - MESMA PLATAFORMA DE
009000*    DESENVOLVIMENTO E DE PRODUCAO NESTE LOTE.
009100 SOURCE-COMPUTER. IBM-PC.
009200 OBJECT-COMPUTER. IBM-PC.
009300
009400*    C01 MARCA O CANAL DE SALTO DE PAGINA DA IMPRESSORA DO CPD -
009500*    USADO NO "AFTER ADVANCING PAGE" DO CABECALHO DO RELATORIO.
009600*    AS DUAS CLASSES ABAIXO SUPREM A FALTA DE FUNCOES
009700*    INTRINSECAS NA VERIFICACAO DE TIPO NUMERICO (ROTINA 2410) -
009800*    PERMITEM TESTAR "E DIGITO" E "E SINAL" CARACTER A CARACTER
009900*    SEM CHAMAR NENHUMA ROTINA DE CONVERSAO. EAS 1/93.
010000 SPECIAL-NAMES.
010100     C01 IS TOP-OF-FORM
010200     CLASS DIGITO-VALIDO    IS '0' THRU '9'
010300     CLASS SINAL-VALIDO     IS '+' '-'.
010400
010500 INPUT-OUTPUT SECTION.
010600 FILE-CONTROL.
010700
010800*    DDREGRA - ARQUIVO DE REGRAS DE VALIDACAO (REQUIRED/DATATYPE),
010900*    LIDO UMA SO VEZ NO INICIO DO RUN E DESCARREGADO EM TABELAS.
011000     SELECT RULES-FILE ASSIGN TO DDREGRA
011100         ORGANIZATION IS LINE SEQUENTIAL
011200         FILE STATUS IS FS-REGRA.
011300
011400*    DDEMPRE - CADASTRO DE FUNCIONARIOS A VALIDAR. ARQUIVO TEXTO
011500*    DE LARGURA FIXA, LIDO SEQUENCIALMENTE DO PRIMEIRO AO
011600*    ULTIMO REGISTRO, SEM CHAVE.
011700     SELECT EMPLOYEE-FILE ASSIGN TO DDEMPRE
011800         ORGANIZATION IS LINE SEQUENTIAL
011900         FILE STATUS IS FS-EMPRE.
012000
012100*    DDRELAT - RELATORIO DE ACHADOS, GRAVADO SOMENTE NA ROTINA DE
012200*    SAIDA DO SORT (5000), JA NA ORDEM DE SEVERIDADE.
012300     SELECT REPORT-FILE ASSIGN TO DDRELAT
012400         ORGANIZATION IS LINE SEQUENTIAL
012500         FILE STATUS IS FS-RELAT.
012600
012700*    DDSESAO - REGISTRO DE SESSAO/LINHAGEM DO RUN, UM REGISTRO
012800*    POR EXECUCAO, GRAVADO APOS O RELATORIO (ROTINA 6000).
012900     SELECT SESSION-FILE ASSIGN TO DDSESAO
013000         ORGANIZATION IS LINE SEQUENTIAL
013100         FILE STATUS IS FS-SESAO.
013200
013300*    DDWRKACH - ARQUIVO DE TRABALHO DO SORT. NAO TEM FILE STATUS
013400*    PROPRIO - E MANIPULADO SOMENTE VIA SORT/RELEASE/RETURN.
013500     SELECT WORK-ACHADOS ASSIGN TO DDWRKACH.
013600
013700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013800 DATA DIVISION.
013900 FILE SECTION.
014000
014100 FD  RULES-FILE
014200     LABEL RECORD STANDARD
014300     RECORD CONTAINS 40 CHARACTERS.
014400*////////////////////////////////////////////////////////////
014500*    LAYOUT REGRA DE VALIDACAO (RULES-FILE) - 40 BYTES
014600*    UMA REGRA POR LINHA: REQUIRED OU DATATYPE.
014700*////////////////////////////////////////////////////////////
014800 01  REG-REGRA.
014900*    REGRA-TIPO    - 'REQUIRED' OU 'DATATYPE'. QUALQUER OUTRO
015000*    VALOR E SIMPLESMENTE IGNORADO PELA ROTINA 1100.
015100     05  REGRA-TIPO              PIC X(10).
015200*    REGRA-COLUNA  - NOME DA COLUNA DO CADASTRO A QUE A REGRA
015300*    SE APLICA, NO MESMO TEXTO USADO NO CABECALHO LOGICO (5
015400*    NOMES FIXOS EM WS-NOME-COL).
015500     05  REGRA-COLUNA            PIC X(20).
015600*    REGRA-ESPERADO - SO TEM SENTIDO PARA REGRA DATATYPE: UM DOS
015700*    QUATRO LITERAIS INT, FLOAT, STR OU BOOL.
015800     05  REGRA-ESPERADO          PIC X(10).
015900
016000 FD  EMPLOYEE-FILE
016100     LABEL RECORD STANDARD
016200     RECORD CONTAINS 62 CHARACTERS.
016300*////////////////////////////////////////////////////////////
016400*    LAYOUT CADASTRO DE FUNCIONARIOS (EMPLOYEE-FILE) - 62 BYTES
016500*    TODOS OS CAMPOS SAO LIDOS COMO TEXTO CRU - O PROPOSITO
016600*    DO PROGRAMA E DETECTAR VALORES QUE NAO CONFORMAM AO TIPO
016700*    NOMINAL DA COLUNA.
016800*////////////////////////////////////////////////////////////
016900 01  REG-FUNCIONARIO.
017000*    FUNC-EMPLOYEE-ID - COLUNA 1, 10 BYTES. GUARDADO COMO TEXTO
017100*    CRU - NUNCA CONVERTIDO, POIS A PROPRIA REGRA DATATYPE PODE
017200*    EXIGIR QUE SEJA STR.
017300     05  FUNC-EMPLOYEE-ID        PIC X(10).
017400*    FUNC-NAME        - COLUNA 2, 20 BYTES.
017500     05  FUNC-NAME               PIC X(20).
017600*    FUNC-AGE         - COLUNA 3, 5 BYTES. TEXTO CRU MESMO QUANDO
017700*    A REGRA DATATYPE EXIGE INT - A CONVERSAO NUMERICA NUNCA
017800*    OCORRE, SO O EXAME CARACTER A CARACTER (ROTINA 2410).
017900     05  FUNC-AGE                PIC X(05).
018000*    FUNC-SALARY      - COLUNA 4, 12 BYTES (COMPORTA SINAL, PONTO
018100*    DECIMAL E CENTAVOS QUANDO A REGRA EXIGE FLOAT).
018200     05  FUNC-SALARY             PIC X(12).
018300*    FUNC-DEPARTMENT  - COLUNA 5, 15 BYTES, ULTIMA DO CADASTRO.
018400     05  FUNC-DEPARTMENT         PIC X(15).
018500
018600 FD  REPORT-FILE
018700     LABEL RECORD OMITTED.
018800*////////////////////////////////////////////////////////////
018900*    RELATORIO DE ACHADOS - LINHA DE IMPRESSAO 132 COLUNAS
019000*////////////////////////////////////////////////////////////
019100*    132 COLUNAS - LARGURA PADRAO DE FORMULARIO CONTINUO DO CPD
019200*    PARA RELATORIOS EM LETRA PAISAGEM.
019300 01  REG-RELATORIO                  PIC X(132).
019400
019500 FD  SESSION-FILE
019600     LABEL RECORD STANDARD
019700     RECORD CONTAINS 120 CHARACTERS.
019800*////////////////////////////////////////////////////////////
019900*    REGISTRO DE SESSAO/LINHAGEM DO RUN - 120 BYTES
020000*    UM REGISTRO POR EXECUCAO, ESPELHANDO O RESUMO.
020100*////////////////////////////////////////////////////////////
020200 01  REG-SESSAO.
020300*    SESSAO-ARQ-ENTRADA - NOME LOGICO DO CADASTRO VALIDADO.
020400     05  SESSAO-ARQ-ENTRADA      PIC X(30).
020500*    SESSAO-ARQ-SAIDA   - NOME DERIVADO DO RELATORIO (ROTINA
020600*    1200), GRAVADO AQUI PARA RASTREABILIDADE DO LOTE.
020700     05  SESSAO-ARQ-SAIDA        PIC X(30).
020800*    SESSAO-TOTAL-LINHAS  - QTDE DE REGISTROS LIDOS DO CADASTRO.
020900     05  SESSAO-TOTAL-LINHAS     PIC 9(07).
021000*    SESSAO-TOTAL-COLUNAS - FIXO EM 5, UMA POR COLUNA CONHECIDA.
021100     05  SESSAO-TOTAL-COLUNAS    PIC 9(03).
021200*    SESSAO-TOTAL-ERROS  - ESPELHA WS-TOTAL-ERROS NO FIM DO RUN.
021300     05  SESSAO-TOTAL-ERROS      PIC 9(07).
021400*    SESSAO-TOTAL-AVISOS - ESPELHA WS-TOTAL-AVISOS NO FIM DO RUN.
021500     05  SESSAO-TOTAL-AVISOS     PIC 9(07).
021600*    SESSAO-TOTAL-PASSOU - ESPELHA WS-TOTAL-PASSOU NO FIM DO RUN.
021700     05  SESSAO-TOTAL-PASSOU     PIC 9(07).
021800*    FILLER DE 29 BYTES - COMPLETA OS 120 BYTES DO REGISTRO,
021900*    RESERVADO PARA EVENTUAL EXPANSAO FUTURA DA LINHAGEM.
022000     05  FILLER                  PIC X(29).
022100
022200 SD  WORK-ACHADOS.
022300*////////////////////////////////////////////////////////////
022400*    ARQUIVO DE TRABALHO DO SORT - UM REGISTRO POR ACHADO.
022500*    CHAVE COMPOSTA (SEVERIDADE + SEQUENCIA) REALIZA O CORTE
022600*    DE CONTROLE POR SEVERIDADE DO RELATORIO (ERROR, WARNING,
022700*    PASSED) MANTENDO A ORDEM DE DESCOBERTA DENTRO DO GRUPO.
022800*////////////////////////////////////////////////////////////
022900 01  REG-ACHADO-ORD.
023000     05  ACHADO-CHAVE.
023100*    ACHADO-SEVERIDADE-NUM - 1=ERROR, 2=WARNING, 3=PASSED. E A
023200*    PARTE ALTA DA CHAVE DO SORT - ORDENA OS BLOCOS DO RELATORIO.
023300         10  ACHADO-SEVERIDADE-NUM   PIC 9.
023400*    ACHADO-SEQUENCIA - ORDEM DE DESCOBERTA DENTRO DO RUN; PARTE
023500*    BAIXA DA CHAVE, PRESERVA A ORDEM ORIGINAL DENTRO DO BLOCO.
023600         10  ACHADO-SEQUENCIA        PIC 9(06).
023700*    ACHADO-CHAVE-R - VISAO PLANA DE 7 DIGITOS DA CHAVE COMPOSTA,
023800*    USADA COMO "ASCENDING KEY" NA CLAUSULA SORT DA ROTINA 0000.
023900     05  ACHADO-CHAVE-R REDEFINES ACHADO-CHAVE
024000                                 PIC 9(07).
024100*    ACHADO-COLUNA    - NOME DA COLUNA A QUE O ACHADO SE REFERE,
024200*    OU BRANCOS QUANDO NAO SE APLICA (EX: ARQUIVO VAZIO).
024300     05  ACHADO-COLUNA               PIC X(20).
024400*    ACHADO-LINHA     - NUMERO DA LINHA DO CADASTRO (EDITADO) OU
024500*    'ALL' QUANDO O ACHADO SE REFERE AO CADASTRO COMO UM TODO.
024600     05  ACHADO-LINHA                PIC X(06).
024700*    ACHADO-SEVERIDADE-TXT - VERSAO TEXTO DA SEVERIDADE, MONTADA
024800*    EM 3100-COMPLETA-ACHADO A PARTIR DO NUMERO.
024900     05  ACHADO-SEVERIDADE-TXT       PIC X(08).
025000*    ACHADO-MENSAGEM  - TEXTO DESCRITIVO DO ACHADO, MONTADO EM
025100*    WS-MENSAGEM-TEMP PELA ROTINA QUE DETECTOU O CASO.
025200     05  ACHADO-MENSAGEM             PIC X(50).
025300*    ACHADO-VALOR     - VALOR CRU DO CAMPO QUANDO APLICAVEL, OU
025400*    BRANCOS.
025500     05  ACHADO-VALOR                PIC X(20).
025600     05  FILLER                      PIC X(09).
025700
025800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
025900 WORKING-STORAGE SECTION.
026000*=======================*
026100
026200*----------- ARQUIVOS -------------------------------------------
026300*    CODIGOS DE FILE STATUS DOS 4 ARQUIVOS COM STATUS - '00'
026400*    SUCESSO, QUALQUER OUTRO VALOR E TRATADO COMO ERRO DE
026500*    ABERTURA (VEJA ROTINA 1000). WORK-ACHADOS NAO TEM STATUS
026600*    PROPRIO, POR SER MANIPULADO SO VIA SORT.
026700 77  FS-REGRA                PIC XX            VALUE SPACES.
026800 77  FS-EMPRE                PIC XX            VALUE SPACES.
026900 77  FS-RELAT                PIC XX            VALUE SPACES.
027000 77  FS-SESAO                PIC XX            VALUE SPACES.
027100
027200*----------- CHAVES DE FIM / INDICADORES -------------------------
027300*    WS-STATUS-FIM-FUNC - LIGADA PELO "AT END" DA LEITURA DO
027400*    CADASTRO; CONTROLA O "PERFORM ... UNTIL" DA ROTINA 2200.
027500 77  WS-STATUS-FIM-FUNC       PIC X             VALUE 'N'.
027600     88  FIM-FUNCIONARIOS                       VALUE 'Y'.
027700     88  NAO-FIM-FUNCIONARIOS                    VALUE 'N'.
027800*    WS-ARQUIVO-VAZIO-SW - LIGADA QUANDO A LEITURA ANTECIPADA
027900*    (ROTINA 2010) NAO ENCONTRA NENHUM REGISTRO DE DADOS.
028000 77  WS-ARQUIVO-VAZIO-SW      PIC X             VALUE 'N'.
028100     88  ARQUIVO-SEM-DADOS                      VALUE 'Y'.
028200*    WS-ERRO-ABERTURA-SW - LIGADA QUANDO O OPEN DE UM DOS
028300*    ARQUIVOS PRINCIPAIS FALHA; ABORTA O RUN SEM RELATORIO.
028400 77  WS-ERRO-ABERTURA-SW      PIC X             VALUE 'N'.
028500     88  HOUVE-ERRO-ABERTURA                    VALUE 'Y'.
028600*    WS-COLUNA-CONHECIDA-SW - USADA NAS BUSCAS QUE CONFRONTAM O
028700*    NOME DE UMA REGRA COM AS 5 COLUNAS DO LAYOUT CONHECIDO.
028800 77  WS-COLUNA-CONHECIDA-SW   PIC X             VALUE 'N'.
028900     88  COLUNA-E-CONHECIDA                     VALUE 'Y'.
029000*    WS-ERRO-FORMATO-SW - LIGADA QUANDO 2300 JA GRAVOU UM ACHADO
029100*    DE VALOR FALTANTE; IMPEDE QUE 2400 RODE NO MESMO CAMPO.
029200 77  WS-ERRO-FORMATO-SW       PIC X             VALUE 'N'.
029300     88  FORMATO-INVALIDO                       VALUE 'Y'.
029400*    WS-FRACAO-SW - LIGADA QUANDO A PARTE DECIMAL DO VALOR TEM
029500*    ALGUM DIGITO DIFERENTE DE ZERO (REGRA INT REJEITA ESSE
029600*    CASO, MAS ACEITA FRACAO TODA EM ZERO, EX: 30.0). EAS 3/96.
029700 77  WS-FRACAO-SW             PIC X             VALUE 'N'.
029800     88  FRACAO-TEM-NAO-ZERO                     VALUE 'Y'.
029900*    WS-NUMERO-VALIDO-SW - RESULTADO FINAL DA VERIFICACAO DE
030000*    TIPO PARA O CAMPO ATUAL (ROTINA 2400).
030100 77  WS-NUMERO-VALIDO-SW      PIC X             VALUE 'N'.
030200     88  VALOR-E-NUMERO                         VALUE 'Y'.
030300
030400*----------- ACUMULADORES E SUBSCRITOS (TODOS COMP) --------------
030500*    WS-LINHA-ATUAL      - NUMERO DA LINHA DO CADASTRO EM EXAME;
030600*    COMP PORQUE E INCREMENTADA A CADA REGISTRO LIDO.
030700 77  WS-LINHA-ATUAL           PIC 9(06)  COMP   VALUE ZERO.
030800*    WS-TOTAL-LIDOS      - QTDE TOTAL DE REGISTROS LIDOS DO
030900*    CADASTRO, VAI PARA A LINHAGEM E PARA O CONSOLE NO FINAL.
031000 77  WS-TOTAL-LIDOS           PIC 9(07)  COMP   VALUE ZERO.
031100*    WS-TOTAL-ERROS      - QTDE DE ACHADOS DE SEVERIDADE ERROR.
031200 77  WS-TOTAL-ERROS           PIC 9(07)  COMP   VALUE ZERO.
031300*    WS-TOTAL-AVISOS     - QTDE DE ACHADOS DE SEVERIDADE WARNING.
031400 77  WS-TOTAL-AVISOS          PIC 9(07)  COMP   VALUE ZERO.
031500*    WS-TOTAL-PASSOU     - QTDE DE ACHADOS DE SEVERIDADE PASSED.
031600 77  WS-TOTAL-PASSOU          PIC 9(07)  COMP   VALUE ZERO.
031700*    WS-ACHADO-SEQ-ATUAL - SEQUENCIA CRESCENTE GRAVADA EM CADA
031800*    ACHADO (ACHADO-SEQUENCIA), GARANTE A ORDEM DE DESCOBERTA
031900*    DENTRO DE CADA BLOCO DE SEVERIDADE APOS O SORT. JK 6/95.
032000 77  WS-ACHADO-SEQ-ATUAL      PIC 9(06)  COMP   VALUE ZERO.
032100*    WS-QTD-REGRA-OBRIGA - QTDE DE REGRAS REQUIRED CARREGADAS EM
032200*    WS-TAB-REGRA-OBRIGA PELA ROTINA 1100.
032300 77  WS-QTD-REGRA-OBRIGA      PIC 9(02)  COMP   VALUE ZERO.
032400*    WS-QTD-REGRA-TIPO   - QTDE DE REGRAS DATATYPE CARREGADAS EM
032500*    WS-TAB-REGRA-TIPO PELA ROTINA 1100.
032600 77  WS-QTD-REGRA-TIPO        PIC 9(02)  COMP   VALUE ZERO.
032700*    WS-IDX     - SUBSCRITO GENERICO DAS TABELAS DE REGRA (10
032800*    POSICOES); REAPROVEITADO EM VARIAS ROTINAS DISTINTAS.
032900 77  WS-IDX                   PIC 9(02)  COMP   VALUE ZERO.
033000*    WS-IDX-COL - SUBSCRITO DA COLUNA ATUAL (1 A 5), USADO EM
033100*    WS-NOME-COL, WS-TAB-VALIDOS E WS-TIPO-COL.
033200 77  WS-IDX-COL               PIC 9(02)  COMP   VALUE ZERO.
033300*    WS-POS       - POSICAO ATUAL DENTRO DO VALOR EXAMINADO
033400*    CARACTER A CARACTER (ROTINA 2410).
033500 77  WS-POS                   PIC 9(02)  COMP   VALUE ZERO.
033600*    WS-TAM-VALOR - TAMANHO UTIL DO VALOR (SEM OS BRANCOS A
033700*    DIREITA), MEDIDO NA PROPRIA ROTINA 2410.
033800 77  WS-TAM-VALOR             PIC 9(02)  COMP   VALUE ZERO.
033900*    WS-DIGITOS        - QTDE DE DIGITOS 0-9 ENCONTRADOS NO
034000*    VALOR (ROTINA 2410).
034100 77  WS-DIGITOS               PIC 9(02)  COMP   VALUE ZERO.
034200*    WS-PONTOS         - QTDE DE PONTOS DECIMAIS ENCONTRADOS.
034300*    MAIS DE UM PONTO DESQUALIFICA INT E FLOAT.
034400 77  WS-PONTOS                PIC 9(02)  COMP   VALUE ZERO.
034500*    WS-SINAIS         - QTDE DE SINAIS + OU - ENCONTRADOS; UM
034600*    SINAL FORA DA PRIMEIRA POSICAO OU UM CARACTER ESTRANHO
034700*    (NEM DIGITO, NEM SINAL, NEM PONTO) SOMA DUAS UNIDADES, O
034800*    QUE FORCA A REJEICAO (WS-SINAIS < 2 NUNCA SATISFEITA).
034900 77  WS-SINAIS                PIC 9(02)  COMP   VALUE ZERO.
035000*    WS-DIGITOS-FRACAO - RESERVADO; A CONTAGEM DE DIGITOS DA
035100*    FRACAO PROPRIAMENTE DITA E FEITA VIA WS-FRACAO-SW.
035200 77  WS-DIGITOS-FRACAO        PIC 9(02)  COMP   VALUE ZERO.
035300*    WS-TAM-NOME-ENTRADA - RESERVADO PARA FUTURA DERIVACAO DE
035400*    NOME DE SAIDA COM TAMANHO VARIAVEL DE ENTRADA.
035500 77  WS-TAM-NOME-ENTRADA      PIC 9(02)  COMP   VALUE ZERO.
035600
035700*----------- NOMES DE ARQUIVO (ORQUESTRACAO) ---------------------
035800*    WS-NOME-ARQ-ENTRADA - NOME LOGICO DO CADASTRO DE ENTRADA,
035900*    FIXO EM 'EMPLOYEE-FILE' NESTA VERSAO DO LOTE.
036000 77  WS-NOME-ARQ-ENTRADA      PIC X(30)         VALUE
036100     'EMPLOYEE-FILE'.
036200*    WS-NOME-ARQ-SAIDA   - DERIVADO PELA ROTINA 1200 (RAIZ DO
036300*    NOME DE ENTRADA + '-VALIDATED').
036400 77  WS-NOME-ARQ-SAIDA        PIC X(30)         VALUE SPACES.
036500
036600*----------- AREA DE TRABALHO DO VALOR DE CAMPO ------------------
036700*    REDEFINIDA COMO TABELA DE CARACTERES PARA EXAME POSICAO A
036800*    POSICAO NA VERIFICACAO DE TIPO (SEM FUNCAO INTRINSECA).
036900*    WS-AREA-VALOR - O CAMPO ATUAL EM EXAME E SEMPRE COPIADO
037000*    PARA AQUI ANTES DE CHAMAR 2300/2400, PARA QUE A VERIFICACAO
037100*    DE TIPO NAO PRECISE CONHECER O CAMPO DE ORIGEM.
037200 01  WS-AREA-VALOR.
037300*    WS-VALOR-CAMPO - 20 BYTES, O MAIOR CAMPO DO CADASTRO
037400*    (FUNC-NAME TEM 20); OS CAMPOS MENORES VEM PREENCHIDOS COM
037500*    BRANCOS A DIREITA PELO MOVE.
037600     05  WS-VALOR-CAMPO           PIC X(20).
037700*    WS-AREA-VALOR-R - MESMA AREA VISTA COMO TABELA DE 20
037800*    CARACTERES, PARA O EXAME POSICAO A POSICAO (ROTINA 2410).
037900 01  WS-AREA-VALOR-R REDEFINES WS-AREA-VALOR.
038000*    WS-VALOR-TAB(N) - ENESIMO CARACTER DO VALOR; PIC X SEM
038100*    USAGE, POIS O EXAME E SOMENTE POR CLASSE (DIGITO/SINAL).
038200     05  WS-VALOR-TAB OCCURS 20 TIMES
038300                                  PIC X.
038400
038500*----------- AREA DE TRABALHO DA REGRA LIDA ----------------------
038600*    GRUPO COM OS TRES CAMPOS DA REGRA E ALIAS PLANO DE 40 BYTES
038700*    PARA MOVER A LINHA CRUA DE UMA SO VEZ.
038800*    WS-REGRA-LIDA - AREA DE RECEPCAO DO "READ ... INTO" DO
038900*    ARQUIVO DE REGRAS (ROTINA 1100).
039000 01  WS-REGRA-LIDA.
039100*    WS-R-TIPO, WS-R-COLUNA, WS-R-ESPERADO - OS TRES CAMPOS DA
039200*    LINHA DE REGRA, NA MESMA ORDEM DO LAYOUT REG-REGRA.
039300     05  WS-R-TIPO                PIC X(10).
039400     05  WS-R-COLUNA              PIC X(20).
039500     05  WS-R-ESPERADO            PIC X(10).
039600*    WS-REGRA-LIDA-R - VISAO PLANA DE 40 BYTES, USADA SOMENTE
039700*    PARA CONFERENCIA EM TESTE; O PROGRAMA LE PELOS CAMPOS.
039800 01  WS-REGRA-LIDA-R REDEFINES WS-REGRA-LIDA.
039900     05  WS-REGRA-LIDA-TEXTO      PIC X(40).
040000
040100*----------- LAYOUT CONHECIDO DO CADASTRO (5 COLUNAS) ------------
040200*    WS-LAYOUT-CONHECIDO - OS 5 NOMES DE COLUNA DO CADASTRO,
040300*    NA ORDEM FISICA DO REGISTRO. CARREGADO EM 1000 E CONSULTADO
040400*    POR TODAS AS ROTINAS DE REGRA PARA SABER SE UM NOME EXISTE.
040500 01  WS-LAYOUT-CONHECIDO.
040600*    WS-NOME-COL(N) - NOME DA N-ESIMA COLUNA (1=EMPLOYEE-ID ATE
040700*    5=DEPARTMENT).
040800     05  WS-NOME-COL OCCURS 5 TIMES
040900                                  PIC X(20).
041000
041100*----------- TABELA DE VALORES VALIDOS POR COLUNA ----------------
041200*    WS-TAB-VALIDOS-COL - CONTADOR DE VALORES VALIDOS (NAO
041300*    FALTANTES) POR COLUNA, USADO NO RESUMO POR COLUNA (2600) E
041400*    NA REGRA DE "SO TEM FALTANTE" (2620).
041500 01  WS-TAB-VALIDOS-COL.
041600*    WS-TAB-VALIDOS(N) - COMP; COMO O PROGRAMA E EXECUTADO UMA
041700*    SO VEZ POR RUN (BATCH), PARTE DA CARGA INICIAL DA AREA DE
041800*    TRABALHO SEM NECESSIDADE DE ZERAR EXPLICITAMENTE.
041900     05  WS-TAB-VALIDOS OCCURS 5 TIMES
042000                                  PIC 9(07) COMP.
042100
042200*----------- TIPO ESPERADO POR COLUNA (REGRA DATATYPE) -----------
042300*    WS-TAB-TIPO-COLUNA - RESERVADO PARA UMA FUTURA REVISAO QUE
042400*    QUEIRA CONSULTAR O TIPO ESPERADO POR POSICAO DE COLUNA SEM
042500*    PERCORRER WS-TAB-REGRA-TIPO. NAO E CARREGADO NESTA VERSAO.
042600 01  WS-TAB-TIPO-COLUNA.
042700*    WS-TIPO-COL(N) - VEJA NOTA ACIMA; NAO CARREGADO.
042800     05  WS-TIPO-COL OCCURS 5 TIMES
042900                                  PIC X(10).
043000
043100*----------- REGRAS REQUIRED LIDAS DO RULES-FILE -----------------
043200*    WS-TAB-REGRA-OBRIGA - NOMES DE COLUNA COM REGRA REQUIRED,
043300*    CARREGADOS PELA ROTINA 1100 NA ORDEM DO ARQUIVO DE REGRAS.
043400*    10 POSICOES COBREM COM FOLGA AS 5 COLUNAS DO CADASTRO.
043500 01  WS-TAB-REGRA-OBRIGA.
043600*    WS-OBRIGA-COLUNA(N) - NOME DA N-ESIMA COLUNA OBRIGATORIA.
043700     05  WS-OBRIGA-COLUNA OCCURS 10 TIMES
043800                                  PIC X(20).
043900
044000*----------- REGRAS DATATYPE LIDAS DO RULES-FILE -----------------
044100*    WS-TAB-REGRA-TIPO - PARES (COLUNA, TIPO ESPERADO) DAS
044200*    REGRAS DATATYPE, NA ORDEM DO ARQUIVO DE REGRAS.
044300 01  WS-TAB-REGRA-TIPO.
044400*    WS-TIPO-REGRA(N) - UM PAR COLUNA/TIPO ESPERADO.
044500     05  WS-TIPO-REGRA OCCURS 10 TIMES.
044600*    WS-TIPO-REGRA-COLUNA(N)   - NOME DA COLUNA.
044700         10  WS-TIPO-REGRA-COLUNA    PIC X(20).
044800*    WS-TIPO-REGRA-ESPERADO(N) - TIPO ESPERADO (INT/FLOAT/STR/
044900*    BOOL).
045000         10  WS-TIPO-REGRA-ESPERADO  PIC X(10).
045100
045200*----------- EDICAO ----------------------------------------------
045300*    WS-EDITA-LINHA    - EDICAO DO NUMERO DE LINHA PARA
045400*    ACHADO-LINHA (SUPRIME ZEROS A ESQUERDA).
045500 77  WS-EDITA-LINHA            PIC Z(5)9.
045600*    WS-EDITA-CONTADOR - EDICAO DA CONTAGEM DE VALORES VALIDOS
045700*    PARA A MENSAGEM DO RESUMO POR COLUNA (ROTINA 2600).
045800 77  WS-EDITA-CONTADOR         PIC Z(6)9.
045900
046000*----------- MENSAGEM DE ACHADO EM MONTAGEM ----------------------
046100*    WS-MENSAGEM-TEMP - TEXTO DO ACHADO EM MONTAGEM; MOVIDO PARA
046200*    ACHADO-MENSAGEM SOMENTE DENTRO DE 3100-COMPLETA-ACHADO.
046300 01  WS-MENSAGEM-TEMP          PIC X(50).
046400
046500*//////////// LAYOUTS DE IMPRESSAO DO RELATORIO ////////////////
046600*    CABE-1 - TITULO DO RELATORIO, IMPRESSO NO TOPO DE CADA
046700*    PAGINA (AFTER ADVANCING PAGE).
046800 01  CABE-1.
046900     05  FILLER  PIC X(24)  VALUE 'DATA VALIDATION REPORT'.
047000     05  FILLER  PIC X(108) VALUE SPACES.
047100
047200*    CABE-2 - IDENTIFICA O CADASTRO DE ORIGEM VALIDADO NESTE RUN.
047300 01  CABE-2.
047400     05  FILLER         PIC X(13)  VALUE 'SOURCE FILE: '.
047500     05  CABE2-NOME-ARQ PIC X(30).
047600     05  FILLER         PIC X(89)  VALUE SPACES.
047700
047800*    CABE-3 - CABECALHO DE COLUNA DO DETALHE, NA MESMA ORDEM DOS
047900*    CAMPOS DE DETALHE-ACHADO.
048000 01  CABE-3.
048100     05  FILLER  PIC X(20) VALUE 'COLUMN'.
048200     05  FILLER  PIC X(08) VALUE 'ROW'.
048300     05  FILLER  PIC X(10) VALUE 'SEVERITY'.
048400     05  FILLER  PIC X(52) VALUE 'MESSAGE'.
048500     05  FILLER  PIC X(22) VALUE 'VALUE'.
048600     05  FILLER  PIC X(20) VALUE SPACES.
048700
048800*    CABE-BLOCO - SUBTITULO DE CORTE DE CONTROLE (ERRORS,
048900*    WARNINGS OU PASSED), IMPRESSO QUANDO A SEVERIDADE MUDA.
049000 01  CABE-BLOCO.
049100     05  CABE-BLOCO-TEXTO  PIC X(40).
049200     05  FILLER            PIC X(92) VALUE SPACES.
049300
049400*    DETALHE-ACHADO - UMA LINHA POR ACHADO, NA ORDEM DEVOLVIDA
049500*    PELO SORT (JA AGRUPADA POR SEVERIDADE).
049600 01  DETALHE-ACHADO.
049700     05  DET-COLUNA        PIC X(20).
049800     05  DET-LINHA         PIC X(08).
049900     05  DET-SEVERIDADE    PIC X(10).
050000     05  DET-MENSAGEM      PIC X(52).
050100     05  DET-VALOR         PIC X(22).
050200     05  FILLER            PIC X(20) VALUE SPACES.
050300
050400*    RESUMO-LINHA-1 A 4 - BLOCO DE TOTAIS NO PE DO RELATORIO,
050500*    IMPRESSO UMA SO VEZ APOS O ULTIMO ACHADO.
050600 01  RESUMO-LINHA-1.
050700     05  FILLER            PIC X(20) VALUE 'TOTAL ERRORS:'.
050800     05  RESUMO-ERROS      PIC Z(6)9.
050900     05  FILLER            PIC X(105) VALUE SPACES.
051000
051100 01  RESUMO-LINHA-2.
051200     05  FILLER            PIC X(20) VALUE 'TOTAL WARNINGS:'.
051300     05  RESUMO-AVISOS     PIC Z(6)9.
051400     05  FILLER            PIC X(105) VALUE SPACES.
051500
051600 01  RESUMO-LINHA-3.
051700     05  FILLER            PIC X(20) VALUE 'TOTAL PASSED:'.
051800     05  RESUMO-PASSOU     PIC Z(6)9.
051900     05  FILLER            PIC X(105) VALUE SPACES.
052000
052100 01  RESUMO-LINHA-4.
052200     05  FILLER            PIC X(20) VALUE 'TOTAL ISSUES:'.
052300     05  RESUMO-ISSUES     PIC Z(6)9.
052400     05  FILLER            PIC X(105) VALUE SPACES.
052500
052600*    LINHAGEM-LINHA-1 A 3 - RESUMO DE LINHAGEM REPETIDO NO
052700*    RELATORIO (E TAMBEM GRAVADO EM REG-SESSAO PELA ROTINA 6000).
052800 01  LINHAGEM-LINHA-1.
052900     05  FILLER            PIC X(13) VALUE 'SOURCE FILE: '.
053000     05  LINHAGEM-ARQ      PIC X(30).
053100     05  FILLER            PIC X(89) VALUE SPACES.
053200
053300 01  LINHAGEM-LINHA-2.
053400     05  FILLER            PIC X(13) VALUE 'TOTAL ROWS: '.
053500     05  LINHAGEM-LINHAS   PIC Z(6)9.
053600     05  FILLER            PIC X(05) VALUE SPACES.
053700     05  FILLER            PIC X(16) VALUE 'TOTAL COLUMNS: '.
053800     05  LINHAGEM-COLUNAS  PIC ZZ9.
053900     05  FILLER            PIC X(88) VALUE SPACES.
054000
054100 01  LINHAGEM-LINHA-3.
054200     05  FILLER            PIC X(14) VALUE 'TOTAL ERRORS: '.
054300     05  LINHAGEM-ERROS    PIC Z(6)9.
054400     05  FILLER            PIC X(03) VALUE SPACES.
054500     05  FILLER            PIC X(16) VALUE 'TOTAL WARNINGS: '.
054600     05  LINHAGEM-AVISOS   PIC Z(6)9.
054700     05  FILLER            PIC X(03) VALUE SPACES.
054800     05  FILLER            PIC X(14) VALUE 'TOTAL PASSED: '.
054900     05  LINHAGEM-PASSOU   PIC Z(6)9.
055000     05  FILLER            PIC X(61) VALUE SPACES.
055100
055200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
055300 PROCEDURE DIVISION.
055400
055500 0000-INICIO.
055600*    ROTINA PRINCIPAL - ABRE ARQUIVOS, GERA OS ACHADOS VIA SORT
055700*    E EMITE RELATORIO + SESSAO. SE A ABERTURA DO CADASTRO
055800*    FALHAR, NAO HA RELATORIO - SOMENTE O AVISO FINAL. JK 11/91.
055900*    SE A ABERTURA FALHAR, WS-ERRO-ABERTURA-SW FICA 'Y' E O
056000*    SORT/RELATORIO/SESSAO ABAIXO SAO TODOS PULADOS.
056100     PERFORM 1000-ABRE-ARQUIVOS THRU 1000-ABRE-ARQUIVOS-EXIT.
056200*    O SORT ABAIXO E QUEM REORDENA OS ACHADOS POR SEVERIDADE -
056300*    A ENTRADA (2000) OS PRODUZ NA ORDEM DE DESCOBERTA, A SAIDA
056400*    (5000) OS RECEBE JA AGRUPADOS ERROR/WARNING/PASSED.
056500     IF NOT HOUVE-ERRO-ABERTURA
056600*    CHAVE COMPOSTA ACHADO-CHAVE-R (SEVERIDADE + SEQUENCIA) -
056700*    VEJA O COMENTARIO NA SD WORK-ACHADOS SOBRE COMO ISSO
056800*    PRESERVA A ORDEM DE DESCOBERTA DENTRO DE CADA SEVERIDADE.
056900         SORT WORK-ACHADOS ASCENDING KEY ACHADO-CHAVE-R
057000              INPUT  PROCEDURE 2000-GERA-ACHADOS
057100              OUTPUT PROCEDURE 5000-EMITE-RELATORIO
057200*    A SESSAO SO E GRAVADA QUANDO O SORT TERMINA, POIS OS
057300*    TOTAIS USADOS EM 6000 SO FICAM COMPLETOS DEPOIS QUE TODOS
057400*    OS ACHADOS PASSARAM POR 3100-COMPLETA-ACHADO.
057500         PERFORM 6000-GRAVA-SESSAO THRU 6000-GRAVA-SESSAO-EXIT
057600     END-IF.
057700*    9999-FINAL RODA SEMPRE, COM OU SEM ERRO DE ABERTURA - E O
057800*    UNICO PONTO DE SAIDA DO PROGRAMA ANTES DO STOP RUN.
057900     PERFORM 9999-FINAL THRU 9999-FINAL-EXIT.
058000     STOP RUN.
058100
058200 1000-ABRE-ARQUIVOS.
058300*    ARQUIVO DE REGRAS ABRE PRIMEIRO - SEM REGRAS, NADA MAIS
058400*    FAZ SENTIDO, POIS O CADASTRO NAO TERIA CONTRA O QUE SER
058500*    CONFERIDO. JK 11/91.
058600     OPEN INPUT RULES-FILE.
058700*    QUALQUER CODIGO DIFERENTE DE '00' E TRATADO COMO FALHA -
058800*    NAO HA DISTINCAO ENTRE ARQUIVO INEXISTENTE, SEM PERMISSAO
058900*    OU OUTRO MOTIVO; A MENSAGEM DE CONSOLE MOSTRA O CODIGO.
059000     IF FS-REGRA NOT = '00'
059100         DISPLAY 'VALIDAC: ERRO NA ABERTURA DO ARQUIVO DE '
059200             'REGRAS - STATUS ' FS-REGRA
059300         MOVE 'Y' TO WS-ERRO-ABERTURA-SW
059400         GO TO 1000-ABRE-ARQUIVOS-EXIT
059500     END-IF.
059600*    CARGA DAS TABELAS DE REGRA ANTES DE ABRIR O CADASTRO -
059700*    EVITA MANTER DOIS ARQUIVOS ABERTOS AO MESMO TEMPO SEM
059800*    NECESSIDADE.
059900     PERFORM 1100-LE-REGRAS THRU 1100-LE-REGRAS-EXIT.
060000     CLOSE RULES-FILE.
060100     OPEN INPUT EMPLOYEE-FILE.
060200*    MESMA REGRA ACIMA, PARA O CADASTRO DE FUNCIONARIOS.
060300     IF FS-EMPRE NOT = '00'
060400         DISPLAY 'VALIDAC: ERRO NA ABERTURA DO CADASTRO DE '
060500             'FUNCIONARIOS - STATUS ' FS-EMPRE
060600         MOVE 'Y' TO WS-ERRO-ABERTURA-SW
060700         GO TO 1000-ABRE-ARQUIVOS-EXIT
060800     END-IF.
060900*    NOME DE SAIDA SO E CALCULADO DEPOIS QUE SE SABE QUE O
061000*    CADASTRO ABRIU COM SUCESSO.
061100     PERFORM 1200-DERIVA-NOME-SAIDA
061200         THRU 1200-DERIVA-NOME-SAIDA-EXIT.
061300*    OS DOIS ARQUIVOS DE SAIDA SO ABREM DEPOIS QUE O CADASTRO
061400*    DE ENTRADA ABRIU COM SUCESSO - NAO FAZ SENTIDO CRIAR
061500*    RELATORIO OU SESSAO DE UM RUN QUE NAO VAI RODAR.
061600     OPEN OUTPUT REPORT-FILE.
061700     OPEN OUTPUT SESSION-FILE.
061800*    LAYOUT CONHECIDO DO CADASTRO, FIXO NESTA VERSAO DO LOTE -
061900*    SE O CADASTRO GANHAR NOVAS COLUNAS NO FUTURO, ESTA LISTA
062000*    (E AS FDS REG-REGRA/REG-FUNCIONARIO) PRECISARAO SER
062100*    REVISTAS A MAO. NAO HA LEITURA DE CABECALHO NO ARQUIVO.
062200     MOVE 'EMPLOYEE-ID' TO WS-NOME-COL(1).
062300     MOVE 'NAME'         TO WS-NOME-COL(2).
062400     MOVE 'AGE'          TO WS-NOME-COL(3).
062500     MOVE 'SALARY'       TO WS-NOME-COL(4).
062600     MOVE 'DEPARTMENT'   TO WS-NOME-COL(5).
062700 1000-ABRE-ARQUIVOS-EXIT.
062800     EXIT.
062900
063000 1100-LE-REGRAS.
063100*    CARREGA AS REGRAS REQUIRED E DATATYPE PARA TABELAS EM
063200*    MEMORIA - UMA UNICA PASSADA NO ARQUIVO DE REGRAS. EAS 2/92.
063300*    OS DOIS CONTADORES SAO ZERADOS AQUI PORQUE A ROTINA PODE,
063400*    EM TESTE, SER CHAMADA MAIS DE UMA VEZ NO MESMO RUN.
063500     MOVE ZERO TO WS-QTD-REGRA-OBRIGA.
063600     MOVE ZERO TO WS-QTD-REGRA-TIPO.
063700*    PRIMEIRA LEITURA, FORA DO LACO - SE O ARQUIVO DE REGRAS
063800*    ESTIVER VAZIO, CAI DIRETO NO EXIT SEM CLASSIFICAR NADA.
063900     READ RULES-FILE INTO WS-REGRA-LIDA
064000         AT END GO TO 1100-LE-REGRAS-EXIT
064100     END-READ.
064200 1100-LE-UMA-REGRA.
064300*    CADA LINHA DO ARQUIVO DE REGRAS VAI PARA UMA DAS DUAS
064400*    TABELAS, CONFORME O TIPO DA REGRA; LINHA COM TIPO
064500*    DESCONHECIDO E SILENCIOSAMENTE IGNORADA.
064600     IF WS-R-TIPO = 'REQUIRED'
064700*    REQUIRED - ACUMULA NA TABELA DE COLUNAS OBRIGATORIAS, NA
064800*    ORDEM EM QUE APARECEM NO ARQUIVO DE REGRAS.
064900         ADD 1 TO WS-QTD-REGRA-OBRIGA
065000         MOVE WS-R-COLUNA
065100             TO WS-OBRIGA-COLUNA(WS-QTD-REGRA-OBRIGA)
065200     ELSE
065300         IF WS-R-TIPO = 'DATATYPE'
065400*    DATATYPE - ACUMULA O PAR (COLUNA, TIPO ESPERADO) NA TABELA
065500*    DE REGRAS DE TIPO.
065600             ADD 1 TO WS-QTD-REGRA-TIPO
065700             MOVE WS-R-COLUNA
065800                 TO WS-TIPO-REGRA-COLUNA(WS-QTD-REGRA-TIPO)
065900             MOVE WS-R-ESPERADO
066000                 TO WS-TIPO-REGRA-ESPERADO(WS-QTD-REGRA-TIPO)
066100         END-IF
066200     END-IF.
066300*    PROXIMA REGRA - O LACO TERMINA NO PRIMEIRO AT END, NAO HA
066400*    LIMITE FIXO DE QUANTAS LINHAS O ARQUIVO DE REGRAS PODE TER
066500*    (SO AS TABELAS EM MEMORIA LIMITAM EM 10 REGRAS DE CADA).
066600     READ RULES-FILE INTO WS-REGRA-LIDA
066700         AT END GO TO 1100-LE-REGRAS-EXIT
066800     END-READ.
066900     GO TO 1100-LE-UMA-REGRA.
067000 1100-LE-REGRAS-EXIT.
067100     EXIT.
067200
067300 1200-DERIVA-NOME-SAIDA.
067400*    NOME DO RELATORIO DE SAIDA = RAIZ DO NOME DO CADASTRO DE
067500*    ENTRADA + '-VALIDATED', CONFORME PADRAO DO LOTE. EAS 11/94.
067600*    A RAIZ DO NOME (13 BYTES, SEM O SUFIXO '-FILE') E COPIADA
067700*    E DEPOIS RECONSTRUIDA VIA STRING COM O SUFIXO DE SAIDA -
067800*    O PRIMEIRO MOVE SERVE SO PARA GARANTIR QUE O CAMPO NAO
067900*    FIQUE EM BRANCO SE A STRING FALHAR POR ALGUM MOTIVO.
068000     MOVE SPACES TO WS-NOME-ARQ-SAIDA.
068100     MOVE WS-NOME-ARQ-ENTRADA(1:13) TO WS-NOME-ARQ-SAIDA.
068200*    A RAIZ TEM SEMPRE 13 BYTES PORQUE 'EMPLOYEE-FILE' TEM 13
068300*    CARACTERES; SE O NOME LOGICO MUDASSE, ESTA CONSTANTE
068400*    PRECISARIA SER REVISTA JUNTO. EAS 11/94.
068500     STRING WS-NOME-ARQ-ENTRADA(1:13) DELIMITED BY SIZE
068600            '-VALIDATED'   DELIMITED BY SIZE
068700            INTO WS-NOME-ARQ-SAIDA
068800     END-STRING.
068900 1200-DERIVA-NOME-SAIDA-EXIT.
069000     EXIT.
069100
069200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
069300*    ROTINA DE ENTRADA DO SORT (INPUT PROCEDURE) - PRODUZ OS
069400*    ACHADOS NA ORDEM DE DESCOBERTA; O SORT OS REAGRUPA POR
069500*    SEVERIDADE NA SAIDA. JK 6/95.
069600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
069700 2000-GERA-ACHADOS SECTION.
069800 2000-GERA-ACHADOS.
069900*    PRIMEIRO PASSO DA ENTRADA DO SORT - DESCOBRIR SE HA ALGUM
070000*    REGISTRO DE DADOS ANTES DE RODAR QUALQUER REGRA.
070100     PERFORM 2010-LEITURA-ANTECIPADA
070200         THRU 2010-LEITURA-ANTECIPADA-EXIT.
070300*    ARQUIVO VAZIO E UM CASO DE SAIDA PRECOCE - NENHUMA DAS
070400*    OUTRAS VERIFICACOES (OBRIGATORIEDADE, TIPO, RESUMO POR
070500*    COLUNA) FAZ SENTIDO SEM NENHUMA LINHA DE DADOS. EAS 8/92.
070600     IF ARQUIVO-SEM-DADOS
070700         MOVE SPACES            TO WS-MENSAGEM-TEMP
070800         MOVE 'FILE CONTAINS NO DATA' TO WS-MENSAGEM-TEMP
070900         PERFORM 3000-GRAVA-ACHADO THRU 3000-GRAVA-ACHADO-EXIT
071000     ELSE
071100         PERFORM 2100-VERIFICA-OBRIGATORIAS
071200             THRU 2100-VERIFICA-OBRIGATORIAS-EXIT
071300         PERFORM 2110-VERIFICA-COLUNAS-DATATYPE
071400             THRU 2110-VERIFICA-COLUNAS-DATATYPE-EXIT
071500         PERFORM 2200-PROCESSA-REGISTRO
071600             THRU 2200-PROCESSA-REGISTRO-EXIT
071700             UNTIL FIM-FUNCIONARIOS
071800         PERFORM 2600-RESUMO-COLUNAS THRU 2600-RESUMO-COLUNAS-EXIT
071900     END-IF.
072000     GO TO 2999-FIM-GERA-ACHADOS.
072100
072200 2010-LEITURA-ANTECIPADA.
072300*    LEITURA ANTECIPADA - SE O CADASTRO NAO TEM NENHUM REGISTRO
072400*    DE DADOS, EMITE UM UNICO AVISO E PULA TODA A VERIFICACAO
072500*    (INCLUSIVE A DE COLUNAS OBRIGATORIAS). EAS 8/92.
072600*    UMA SO LEITURA BASTA PARA SABER SE HA DADOS; SE HOUVER, O
072700*    PRIMEIRO REGISTRO JA FICA EM REG-FUNCIONARIO PARA A
072800*    PRIMEIRA VOLTA DE 2200-PROCESSA-REGISTRO.
072900     READ EMPLOYEE-FILE INTO REG-FUNCIONARIO
073000         AT END
073100             MOVE 'Y' TO WS-ARQUIVO-VAZIO-SW
073200             MOVE 'Y' TO WS-STATUS-FIM-FUNC
073300     END-READ.
073400 2010-LEITURA-ANTECIPADA-EXIT.
073500     EXIT.
073600
073700 2100-VERIFICA-OBRIGATORIAS.
073800*    CADA REGRA REQUIRED E CONFRONTADA COM O LAYOUT CONHECIDO
073900*    DO CADASTRO - UMA SO VEZ POR RUN, NAO POR LINHA. JK 2/92.
074000*    LACO SOBRE AS REGRAS REQUIRED CARREGADAS; PARA CADA UMA,
074100*    PROCURA O NOME NAS 5 COLUNAS CONHECIDAS (LACO INTERNO
074200*    2100-COMPARA-COLUNA).
074300     MOVE ZERO TO WS-IDX.
074400 2100-PROXIMA-REGRA.
074500     ADD 1 TO WS-IDX.
074600*    FIM DA TABELA DE REGRAS REQUIRED - NAO HA MAIS NADA A
074700*    CONFRONTAR, SEGUE PARA A PROXIMA SECAO (2110).
074800     IF WS-IDX > WS-QTD-REGRA-OBRIGA
074900         GO TO 2100-VERIFICA-OBRIGATORIAS-EXIT
075000     END-IF.
075100     MOVE 'N' TO WS-COLUNA-CONHECIDA-SW.
075200     MOVE ZERO TO WS-IDX-COL.
075300 2100-COMPARA-COLUNA.
075400*    PERCORRE AS 5 COLUNAS CONHECIDAS COMPARANDO COM O NOME DA
075500*    REGRA ATUAL; NAO PARA NA PRIMEIRA IGUALDADE POR SIMPLICI-
075600*    DADE - O LACO SEMPRE VAI ATE A QUINTA COLUNA.
075700     ADD 1 TO WS-IDX-COL.
075800     IF WS-IDX-COL > 5
075900         GO TO 2100-FIM-COMPARA
076000     END-IF.
076100     IF WS-OBRIGA-COLUNA(WS-IDX) = WS-NOME-COL(WS-IDX-COL)
076200         MOVE 'Y' TO WS-COLUNA-CONHECIDA-SW
076300     END-IF.
076400     GO TO 2100-COMPARA-COLUNA.
076500 2100-FIM-COMPARA.
076600*    COLUNA ENCONTRADA ENTRE AS 5 CONHECIDAS = REGRA SATISFEITA
076700*    (ACHADO PASSED); COLUNA AUSENTE = ACHADO ERROR. NAO HA UM
076800*    TERCEIRO CASO - A REGRA SEMPRE PRODUZ EXATAMENTE UM
076900*    ACHADO, POR REGRA REQUIRED, INDEPENDENTE DO CADASTRO. JK.
077000     IF COLUNA-E-CONHECIDA
077100         MOVE 'REQUIRED COLUMN PRESENT' TO WS-MENSAGEM-TEMP
077200         MOVE 3 TO ACHADO-SEVERIDADE-NUM
077300     ELSE
077400         MOVE 'REQUIRED COLUMN MISSING' TO WS-MENSAGEM-TEMP
077500         MOVE 1 TO ACHADO-SEVERIDADE-NUM
077600     END-IF.
077700     MOVE WS-OBRIGA-COLUNA(WS-IDX)   TO ACHADO-COLUNA.
077800     MOVE 'ALL'                      TO ACHADO-LINHA.
077900     MOVE SPACES                     TO ACHADO-VALOR.
078000     PERFORM 3100-COMPLETA-ACHADO THRU 3100-COMPLETA-ACHADO-EXIT.
078100     GO TO 2100-PROXIMA-REGRA.
078200 2100-VERIFICA-OBRIGATORIAS-EXIT.
078300     EXIT.
078400
078500 2110-VERIFICA-COLUNAS-DATATYPE.
078600*    REGRA DATATYPE COM NOME DE COLUNA FORA DO LAYOUT CONHECIDO
078700*    GERA ERRO UNICO (ROW=ALL) EM VEZ DE ABORTAR O RUN. JMR 10/97.
078800     MOVE ZERO TO WS-IDX.
078900 2110-PROXIMA-REGRA.
079000     ADD 1 TO WS-IDX.
079100     IF WS-IDX > WS-QTD-REGRA-TIPO
079200         GO TO 2110-VERIFICA-COLUNAS-DATATYPE-EXIT
079300     END-IF.
079400     MOVE 'N' TO WS-COLUNA-CONHECIDA-SW.
079500     MOVE ZERO TO WS-IDX-COL.
079600 2110-COMPARA-COLUNA.
079700*    MESMA LOGICA DE BUSCA DE 2100, REPETIDA AQUI PARA REGRAS
079800*    DATATYPE EM VEZ DE REQUIRED.
079900     ADD 1 TO WS-IDX-COL.
080000     IF WS-IDX-COL > 5
080100         GO TO 2110-FIM-COMPARA
080200     END-IF.
080300     IF WS-TIPO-REGRA-COLUNA(WS-IDX) = WS-NOME-COL(WS-IDX-COL)
080400         MOVE 'Y' TO WS-COLUNA-CONHECIDA-SW
080500     END-IF.
080600     GO TO 2110-COMPARA-COLUNA.
080700 2110-FIM-COMPARA.
080800*    AQUI, AO CONTRARIO DE 2100, SO GERA ACHADO QUANDO A COLUNA
080900*    NAO E CONHECIDA (NAO HA ACHADO "DATATYPE RULE OK" PARA
081000*    CADA COLUNA VALIDA - ISSO VEM DEPOIS, POR LINHA, EM 2400).
081100     IF NOT COLUNA-E-CONHECIDA
081200         MOVE 'COLUMN NOT FOUND IN DATA' TO WS-MENSAGEM-TEMP
081300         MOVE 1                          TO ACHADO-SEVERIDADE-NUM
081400         MOVE WS-TIPO-REGRA-COLUNA(WS-IDX) TO ACHADO-COLUNA
081500         MOVE 'ALL'                       TO ACHADO-LINHA
081600         MOVE SPACES                      TO ACHADO-VALOR
081700         PERFORM 3100-COMPLETA-ACHADO
081800             THRU 3100-COMPLETA-ACHADO-EXIT
081900     END-IF.
082000     GO TO 2110-PROXIMA-REGRA.
082100 2110-VERIFICA-COLUNAS-DATATYPE-EXIT.
082200     EXIT.
082300
082400 2200-PROCESSA-REGISTRO.
082500*    LACO PRINCIPAL DO CADASTRO - UM REGISTRO POR VOLTA, LEITURA
082600*    ANTECIPADA JA FEITA NA VOLTA ANTERIOR (OU EM 2010). JK 11/91.
082700*    CADA COLUNA DO REGISTRO PASSA PELAS MESMAS DUAS ROTINAS:
082800*    2300 (VALOR FALTANTE) E, SE O VALOR NAO FALTAR, 2400 (TIPO
082900*    DE DADO). A SEQUENCIA E SEMPRE A MESMA DAS 5 COLUNAS DO
083000*    LAYOUT: EMPLOYEE-ID, NAME, AGE, SALARY, DEPARTMENT. JK 11/91.
083100     ADD 1 TO WS-LINHA-ATUAL.
083200     ADD 1 TO WS-TOTAL-LIDOS.
083300*    COLUNA 1 - EMPLOYEE-ID.
083400     MOVE FUNC-EMPLOYEE-ID TO WS-VALOR-CAMPO.
083500     PERFORM 2300-VERIFICA-CAMPO THRU 2300-VERIFICA-CAMPO-EXIT.
083600     MOVE 1 TO WS-IDX-COL.
083700     IF NOT FORMATO-INVALIDO
083800         PERFORM 2400-VERIFICA-TIPO THRU 2400-VERIFICA-TIPO-EXIT
083900     END-IF.
084000*    COLUNA 2 - NAME.
084100     MOVE FUNC-NAME TO WS-VALOR-CAMPO.
084200     PERFORM 2300-VERIFICA-CAMPO THRU 2300-VERIFICA-CAMPO-EXIT.
084300     MOVE 2 TO WS-IDX-COL.
084400     IF NOT FORMATO-INVALIDO
084500         PERFORM 2400-VERIFICA-TIPO THRU 2400-VERIFICA-TIPO-EXIT
084600     END-IF.
084700*    COLUNA 3 - AGE.
084800     MOVE FUNC-AGE TO WS-VALOR-CAMPO.
084900     PERFORM 2300-VERIFICA-CAMPO THRU 2300-VERIFICA-CAMPO-EXIT.
085000     MOVE 3 TO WS-IDX-COL.
085100     IF NOT FORMATO-INVALIDO
085200         PERFORM 2400-VERIFICA-TIPO THRU 2400-VERIFICA-TIPO-EXIT
085300     END-IF.
085400*    COLUNA 4 - SALARY.
085500     MOVE FUNC-SALARY TO WS-VALOR-CAMPO.
085600     PERFORM 2300-VERIFICA-CAMPO THRU 2300-VERIFICA-CAMPO-EXIT.
085700     MOVE 4 TO WS-IDX-COL.
085800     IF NOT FORMATO-INVALIDO
085900         PERFORM 2400-VERIFICA-TIPO THRU 2400-VERIFICA-TIPO-EXIT
086000     END-IF.
086100*    COLUNA 5 - DEPARTMENT, ULTIMA DO REGISTRO.
086200     MOVE FUNC-DEPARTMENT TO WS-VALOR-CAMPO.
086300     PERFORM 2300-VERIFICA-CAMPO THRU 2300-VERIFICA-CAMPO-EXIT.
086400     MOVE 5 TO WS-IDX-COL.
086500     IF NOT FORMATO-INVALIDO
086600         PERFORM 2400-VERIFICA-TIPO THRU 2400-VERIFICA-TIPO-EXIT
086700     END-IF.
086800*    LEITURA ANTECIPADA DA PROXIMA LINHA - QUANDO VIER O AT END,
086900*    O LACO "PERFORM ... UNTIL FIM-FUNCIONARIOS" EM 2000 PARA.
087000     READ EMPLOYEE-FILE INTO REG-FUNCIONARIO
087100         AT END MOVE 'Y' TO WS-STATUS-FIM-FUNC
087200     END-READ.
087300 2200-PROCESSA-REGISTRO-EXIT.
087400     EXIT.
087500
087600 2300-VERIFICA-CAMPO.
087700*    DETECTA VALOR FALTANTE - SENTINELA 'NULL' OU CAMPO TODO EM
087800*    BRANCO; CADA CASO TEM MENSAGEM PROPRIA. NUNCA OS DOIS AO
087900*    MESMO TEMPO. EAS 1/93.
088000     MOVE WS-NOME-COL(WS-IDX-COL) TO ACHADO-COLUNA.
088100     MOVE SPACES TO ACHADO-LINHA.
088200     MOVE 'N' TO WS-ERRO-FORMATO-SW.
088300*    SENTINELA 'NULL' - O GERADOR DO CADASTRO GRAVA A PALAVRA
088400*    NULL QUANDO NAO HA VALOR PARA A COLUNA, EM VEZ DE DEIXAR O
088500*    CAMPO EM BRANCO. AS DUAS FORMAS SAO TRATADAS COMO FALTANTE,
088600*    MAS COM MENSAGENS DIFERENTES, POIS TEM CAUSAS DIFERENTES
088700*    NO CADASTRO DE ORIGEM. EAS 1/93.
088800     IF WS-VALOR-CAMPO(1:4) = 'NULL' AND
088900        WS-VALOR-CAMPO(5:16) = SPACES
089000         MOVE 'MISSING VALUE (NULL)' TO WS-MENSAGEM-TEMP
089100         MOVE 1                      TO ACHADO-SEVERIDADE-NUM
089200         MOVE WS-VALOR-CAMPO          TO ACHADO-VALOR
089300         MOVE 'Y'                     TO WS-ERRO-FORMATO-SW
089400         PERFORM 3100-COMPLETA-ACHADO
089500             THRU 3100-COMPLETA-ACHADO-EXIT
089600     ELSE
089700*    SEGUNDA FORMA DE FALTANTE - CAMPO TODO EM BRANCO (SEM A
089800*    PALAVRA NULL).
089900         IF WS-VALOR-CAMPO = SPACES
090000             MOVE 'MISSING VALUE (EMPTY)' TO WS-MENSAGEM-TEMP
090100             MOVE 1                       TO ACHADO-SEVERIDADE-NUM
090200             MOVE SPACES                   TO ACHADO-VALOR
090300             MOVE 'Y'                      TO WS-ERRO-FORMATO-SW
090400             PERFORM 3100-COMPLETA-ACHADO
090500                 THRU 3100-COMPLETA-ACHADO-EXIT
090600         ELSE
090700*    VALOR PRESENTE (NEM NULL NEM BRANCO) - CONTA PARA O RESUMO
090800*    DA COLUNA (2600), MESMO QUE MAIS TARDE 2400 O REJEITE POR
090900*    TIPO. A CONTAGEM AQUI E "TEM VALOR", NAO "VALOR VALIDO".
091000             ADD 1 TO WS-TAB-VALIDOS(WS-IDX-COL)
091100         END-IF
091200     END-IF.
091300 2300-VERIFICA-CAMPO-EXIT.
091400     EXIT.
091500
091600 2400-VERIFICA-TIPO.
091700*    SO RODA QUANDO HA REGRA DATATYPE PARA A COLUNA E O VALOR
091800*    NAO E FALTANTE. FORMATO CRU E EXAMINADO CARACTER A
091900*    CARACTER - SEM FUNCAO INTRINSECA. EAS 1/93.
092000*
092100*    NAO HA NUMERIC EDITED NEM FUNCAO DE CONVERSAO ENVOLVIDA -
092200*    O CAMPO CONTINUA SENDO PIC X DO INICIO AO FIM. A ROTINA SO
092300*    CLASSIFICA O QUE JA ESTA NO CAMPO, NUNCA O TRANSFORMA; SE O
092400*    VALOR FOR REJEITADO, ELE VOLTA INTACTO PARA ACHADO-VALOR.
092500     MOVE 'N' TO WS-COLUNA-CONHECIDA-SW.
092600     MOVE ZERO TO WS-IDX.
092700 2400-PROCURA-REGRA.
092800*    PROCURA, ENTRE AS REGRAS DATATYPE CARREGADAS EM 1100, A QUE
092900*    SE REFERE A COLUNA ATUAL (WS-IDX-COL). SE NENHUMA REGRA
093000*    BATER, A ROTINA SAI SEM GERAR ACHADO - COLUNA SEM REGRA
093100*    DATATYPE SIMPLESMENTE NAO E VERIFICADA POR TIPO.
093200     ADD 1 TO WS-IDX.
093300     IF WS-IDX > WS-QTD-REGRA-TIPO
093400         GO TO 2400-VERIFICA-TIPO-EXIT
093500     END-IF.
093600     IF WS-TIPO-REGRA-COLUNA(WS-IDX) NOT = WS-NOME-COL(WS-IDX-COL)
093700         GO TO 2400-PROCURA-REGRA
093800     END-IF.
093900     MOVE 'Y' TO WS-COLUNA-CONHECIDA-SW.
094000*    REGRA ENCONTRADA - MANDA EXAMINAR O VALOR CARACTER A
094100*    CARACTER (2410) ANTES DE DECIDIR O TIPO; OS CONTADORES
094200*    WS-DIGITOS/WS-SINAIS/WS-PONTOS/WS-FRACAO-SW VOLTAM
094300*    PREENCHIDOS PARA AS QUATRO REGRAS DE TIPO ABAIXO.
094400     PERFORM 2410-EXAMINA-VALOR THRU 2410-EXAMINA-VALOR-EXIT.
094500     MOVE 'N' TO WS-NUMERO-VALIDO-SW.
094600*    REGRA INT - EXIGE AO MENOS UM DIGITO, NO MAXIMO UM SINAL,
094700*    NO MAXIMO UM PONTO, E SE HOUVER PONTO, A FRACAO TEM QUE SER
094800*    TODA EM ZERO (30.0 E INT VALIDO, 30.5 NAO E - VRS 1.8,
094900*    CHAMADO RESOLVIDO EM 25/03/96).
095000     IF WS-TIPO-REGRA-ESPERADO(WS-IDX) = 'INT'
095100         IF WS-DIGITOS > 0 AND WS-SINAIS < 2 AND WS-PONTOS < 2
095200             AND (WS-PONTOS = 0 OR NOT FRACAO-TEM-NAO-ZERO)
095300             MOVE 'Y' TO WS-NUMERO-VALIDO-SW
095400         END-IF
095500     ELSE
095600*        REGRA FLOAT - MESMAS CONTAGENS DE INT, SO QUE SEM A
095700*        RESTRICAO DA FRACAO - QUALQUER PONTO DECIMAL SERVE.
095800         IF WS-TIPO-REGRA-ESPERADO(WS-IDX) = 'FLOAT'
095900             IF WS-DIGITOS > 0 AND WS-SINAIS < 2 AND WS-PONTOS < 2
096000                 MOVE 'Y' TO WS-NUMERO-VALIDO-SW
096100             END-IF
096200         ELSE
096300*            REGRA STR - QUALQUER TEXTO SERVE, POIS TODO CAMPO
096400*            DO CADASTRO JA E TEXTO; A REGRA STR NUNCA REJEITA.
096500             IF WS-TIPO-REGRA-ESPERADO(WS-IDX) = 'STR'
096600                 MOVE 'Y' TO WS-NUMERO-VALIDO-SW
096700             ELSE
096800*                REGRA BOOL - SO ACEITA OS LITERAIS EXATOS TRUE
096900*                OU FALSE, PREENCHIDOS A DIREITA COM BRANCOS,
097000*                CONFORME O PADRAO DO CADASTRO DE REGRAS (VRS
097100*                2.2, CHAMADO RESOLVIDO EM 11/07/00).
097200                 IF WS-TIPO-REGRA-ESPERADO(WS-IDX) = 'BOOL'
097300                     IF (WS-VALOR-CAMPO(1:4) = 'TRUE' AND
097400                         WS-VALOR-CAMPO(5:16) = SPACES) OR
097500                        (WS-VALOR-CAMPO(1:5) = 'FALSE' AND
097600                         WS-VALOR-CAMPO(6:15) = SPACES)
097700                         MOVE 'Y' TO WS-NUMERO-VALIDO-SW
097800                     END-IF
097900                 ELSE
098000*                    TIPO ESPERADO FORA DE INT/FLOAT/STR/BOOL -
098100*                    NAO ABORTA O RUN; REGISTRA NO CONSOLE E
098200*                    TRATA O VALOR COMO VALIDO, POIS NAO HA
098300*                    REGRA DE REJEICAO PARA UM TIPO DESCONHECIDO.
098400                     DISPLAY 'VALIDAC: TIPO DESCONHECIDO - '
098500                         WS-TIPO-REGRA-ESPERADO(WS-IDX)
098600                     MOVE 'Y' TO WS-NUMERO-VALIDO-SW
098700                 END-IF
098800             END-IF
098900         END-IF
099000     END-IF.
099100*    MONTA O ACHADO - COLUNA E VALOR SAO OS MESMOS INDEPENDENTE
099200*    DO RESULTADO; SO A MENSAGEM E A SEVERIDADE MUDAM.
099300     MOVE WS-NOME-COL(WS-IDX-COL) TO ACHADO-COLUNA.
099400     MOVE WS-VALOR-CAMPO           TO ACHADO-VALOR.
099500     MOVE SPACES TO WS-MENSAGEM-TEMP.
099600     IF VALOR-E-NUMERO
099700*        TIPO CONFERE - ACHADO PASSED, MENSAGEM CITA O TIPO
099800*        ESPERADO PARA FACILITAR A LEITURA DO RELATORIO.
099900         STRING 'VALID ' DELIMITED BY SIZE
100000                WS-TIPO-REGRA-ESPERADO(WS-IDX) DELIMITED BY SPACE
100100                ' VALUE' DELIMITED BY SIZE
100200                INTO WS-MENSAGEM-TEMP
100300         MOVE 3 TO ACHADO-SEVERIDADE-NUM
100400     ELSE
100500*        TIPO NAO CONFERE - ACHADO ERROR, MENSAGEM CITA O TIPO
100600*        QUE ERA ESPERADO (O VALOR RECEBIDO JA ESTA EM
100700*        ACHADO-VALOR, NAO PRECISA REPETIR NA MENSAGEM).
100800         STRING 'INVALID DATA TYPE, EXPECTED ' DELIMITED BY SIZE
100900                WS-TIPO-REGRA-ESPERADO(WS-IDX) DELIMITED BY SPACE
101000                INTO WS-MENSAGEM-TEMP
101100         MOVE 1 TO ACHADO-SEVERIDADE-NUM
101200     END-IF.
101300     PERFORM 3100-COMPLETA-ACHADO THRU 3100-COMPLETA-ACHADO-EXIT.
101400     GO TO 2400-VERIFICA-TIPO-EXIT.
101500 2400-VERIFICA-TIPO-EXIT.
101600     EXIT.
101700
101800 2410-EXAMINA-VALOR.
101900*    EXAME CARACTER A CARACTER DO CAMPO - CONTA DIGITOS, SINAIS
102000*    E PONTOS DECIMAIS, E SE A FRACAO TEM ALGUM DIGITO NAO
102100*    ZERO (PARA A REGRA '30.0 E UM INT VALIDO'). EAS 3/96.
102200*
102300*    ESTA ROTINA NUNCA CONVERTE O VALOR PARA NUMERICO - ELA SO
102400*    CONTA O QUE VIU, CARACTER A CARACTER, USANDO AS DUAS
102500*    CLASSES DEFINIDAS EM SPECIAL-NAMES (DIGITO-VALIDO E
102600*    SINAL-VALIDO). A DECISAO SOBRE O QUE ESSAS CONTAGENS
102700*    SIGNIFICAM (INT, FLOAT, ETC.) FICA TODA EM 2400. EAS 1/93.
102800     MOVE ZERO TO WS-DIGITOS.
102900     MOVE ZERO TO WS-SINAIS.
103000     MOVE ZERO TO WS-PONTOS.
103100     MOVE ZERO TO WS-DIGITOS-FRACAO.
103200     MOVE ZERO TO WS-POS.
103300     MOVE 'N' TO WS-FRACAO-SW.
103400     MOVE ZERO TO WS-TAM-VALOR.
103500 2410-MEDE-TAMANHO.
103600*    MEDE O TAMANHO UTIL DO VALOR PROCURANDO O PRIMEIRO BRANCO A
103700*    PARTIR DA ESQUERDA - O CAMPO SEMPRE VEM JUSTIFICADO A
103800*    ESQUERDA E COMPLETADO COM BRANCOS, NUNCA COM ZEROS.
103900     ADD 1 TO WS-TAM-VALOR.
104000     IF WS-TAM-VALOR < 20 AND
104100        WS-VALOR-TAB(WS-TAM-VALOR + 1) NOT = SPACE
104200         GO TO 2410-MEDE-TAMANHO
104300     END-IF.
104400     MOVE ZERO TO WS-POS.
104500 2410-PROXIMO-CARACTER.
104600*    LACO PRINCIPAL - PERCORRE SOMENTE ATE O TAMANHO UTIL JA
104700*    MEDIDO ACIMA, NUNCA OS 20 BYTES INTEIROS DO CAMPO.
104800     ADD 1 TO WS-POS.
104900     IF WS-POS > WS-TAM-VALOR
105000         GO TO 2410-EXAMINA-VALOR-EXIT
105100     END-IF.
105200     IF WS-VALOR-TAB(WS-POS) IS DIGITO-VALIDO
105300*        CARACTER E UM DIGITO 0-9 - CONTA, E SE JA PASSOU DO
105400*        PONTO DECIMAL E O DIGITO NAO E ZERO, MARCA A FRACAO
105500*        COMO "TEM PARTE NAO ZERO" (USADO SO PELA REGRA INT).
105600         ADD 1 TO WS-DIGITOS
105700         IF WS-PONTOS > 0 AND WS-VALOR-TAB(WS-POS) NOT = '0'
105800             MOVE 'Y' TO WS-FRACAO-SW
105900         END-IF
106000     ELSE
106100         IF WS-VALOR-TAB(WS-POS) IS SINAL-VALIDO
106200*            CARACTER E + OU -. NA PRIMEIRA POSICAO CONTA UMA
106300*            UNIDADE; EM QUALQUER OUTRA POSICAO CONTA DUAS, O
106400*            QUE FORCA A REJEICAO MAIS ABAIXO EM 2400 (SINAL NO
106500*            MEIO DO NUMERO NUNCA E VALIDO).
106600             ADD 1 TO WS-SINAIS
106700             IF WS-POS NOT = 1
106800                 ADD 1 TO WS-SINAIS
106900             END-IF
107000         ELSE
107100             IF WS-VALOR-TAB(WS-POS) = '.'
107200*                PONTO DECIMAL - SO CONTA OS PONTOS; A POSICAO
107300*                DELE NO CAMPO NAO IMPORTA AQUI.
107400                 ADD 1 TO WS-PONTOS
107500             ELSE
107600*                CARACTER QUE NAO E DIGITO, SINAL NEM PONTO
107700*                (LETRA, ESPACO NO MEIO, SIMBOLO) - CONTA DUAS
107800*                UNIDADES DE "SINAIS" PARA GARANTIR A REJEICAO,
107900*                JA QUE NENHUM DOS QUATRO TIPOS ACEITA WS-SINAIS
108000*                >= 2.
108100                 ADD 1 TO WS-SINAIS
108200                 ADD 1 TO WS-SINAIS
108300             END-IF
108400         END-IF
108500     END-IF.
108600     GO TO 2410-PROXIMO-CARACTER.
108700 2410-EXAMINA-VALOR-EXIT.
108800     EXIT.
108900
109000 2600-RESUMO-COLUNAS.
109100*    PARA CADA COLUNA COM AO MENOS UM VALOR VALIDO, UM ACHADO
109200*    PASSED UNICO COM A CONTAGEM - UMA SO VEZ POR COLUNA, NAO
109300*    POR LINHA. A CONTAGEM SO FICOU CORRETA A PARTIR DA VRS 1.4
109400*    (ANTES NAO DESCONTAVA OS VALORES NULOS). JMR 9/93.
109500*    WS-IDX-COL COMECA ZERADO PORQUE O PRIMEIRO GO TO ABAIXO JA
109600*    FAZ O ADD 1 ANTES DE EXAMINAR A COLUNA 1. O LACO E FEITO NA
109700*    FORMA GO TO POR SER O PADRAO DA CASA PARA VARRER AS 5
109800*    POSICOES DA TABELA - NAO HA PERFORM VARYING NESTE PROGRAMA.
109900     MOVE ZERO TO WS-IDX-COL.
110000 2600-PROXIMA-COLUNA.
110100     ADD 1 TO WS-IDX-COL.
110200*    5 E O LIMITE FIXO DE COLUNAS DO CADASTRO - VIDE WS-TAB-
110300*    VALIDOS NA WORKING-STORAGE. QUANDO PASSAR DA 5A COLUNA O
110400*    RESUMO ESTA COMPLETO E SAI PELO EXIT.
110500     IF WS-IDX-COL > 5
110600         GO TO 2600-RESUMO-COLUNAS-EXIT
110700     END-IF.
110800*    ANTES DE EMITIR O ACHADO PASSED, CHECA SE A COLUNA FICOU
110900*    TOTALMENTE SEM VALOR VALIDO - NESSE CASO O 2620 E QUEM
111000*    EMITE O ACHADO (WARNING), NAO ESTA ROTINA.
111100     PERFORM 2620-VERIFICA-SO-FALTANTE
111200         THRU 2620-VERIFICA-SO-FALTANTE-EXIT.
111300*    SO MONTA O ACHADO PASSED QUANDO A COLUNA TEVE PELO MENOS UM
111400*    VALOR VALIDO CONTADO EM WS-TAB-VALIDOS DURANTE O 2400.
111500     IF WS-TAB-VALIDOS(WS-IDX-COL) > 0
111600         MOVE WS-TAB-VALIDOS(WS-IDX-COL) TO WS-EDITA-CONTADOR
111700         MOVE SPACES TO WS-MENSAGEM-TEMP
111800*        STRING MONTA A MENSAGEM 'NNNNN VALID VALUES' JUNTANDO
111900*        O CONTADOR EDITADO COM O LITERAL FIXO - MAIS BARATO
112000*        QUE CONCATENAR COM MOVE DE SUBSTRING.
112100         STRING WS-EDITA-CONTADOR DELIMITED BY SIZE
112200                ' VALID VALUES' DELIMITED BY SIZE
112300                INTO WS-MENSAGEM-TEMP
112400         MOVE WS-NOME-COL(WS-IDX-COL) TO ACHADO-COLUNA
112500*        ACHADO-LINHA RECEBE O LITERAL 'ALL' PORQUE O ACHADO NAO
112600*        SE REFERE A UMA LINHA ESPECIFICA, E SIM AO TOTAL DA
112700*        COLUNA NO CADASTRO INTEIRO.
112800         MOVE 'ALL'                   TO ACHADO-LINHA
112900         MOVE SPACES                  TO ACHADO-VALOR
113000         MOVE 3                       TO ACHADO-SEVERIDADE-NUM
113100         PERFORM 3100-COMPLETA-ACHADO
113200             THRU 3100-COMPLETA-ACHADO-EXIT
113300     END-IF.
113400     GO TO 2600-PROXIMA-COLUNA.
113500 2600-RESUMO-COLUNAS-EXIT.
113600     EXIT.
113700
113800 2620-VERIFICA-SO-FALTANTE.
113900*    SE A COLUNA TEM REGRA DATATYPE E NENHUM VALOR VALIDO FOI
114000*    VISTO EM TODO O CADASTRO, UM AVISO UNICO - VIROU WARNING
114100*    (ANTES ERA ERROR) NA VRS 2.3. CHAMADO 5120. JMR 3/01.
114200     IF WS-TAB-VALIDOS(WS-IDX-COL) > 0
114300         GO TO 2620-VERIFICA-SO-FALTANTE-EXIT
114400     END-IF.
114500*    SO VALE A PENA AVISAR SE A COLUNA TIVER REGRA DATATYPE -
114600*    SEM REGRA, NAO HA EXPECTATIVA NENHUMA SOBRE O CONTEUDO DA
114700*    COLUNA, LOGO NAO HA O QUE AVISAR. JMR 3/01.
114800     MOVE 'N' TO WS-COLUNA-CONHECIDA-SW.
114900     MOVE ZERO TO WS-IDX.
115000*    BUSCA SEQUENCIAL NA TABELA WS-TIPO-REGRA-COLUNA (CARREGADA
115100*    NO 1100 A PARTIR DO DDREGRA) PARA VER SE A COLUNA ATUAL TEM
115200*    REGRA DATATYPE CADASTRADA. A TABELA E PEQUENA (NO MAXIMO
115300*    WS-QTD-REGRA-TIPO ENTRADAS) E POR ISSO A BUSCA SEQUENCIAL
115400*    NAO PESA NO DESEMPENHO DO RUN.
115500 2620-PROCURA-REGRA.
115600     ADD 1 TO WS-IDX.
115700     IF WS-IDX > WS-QTD-REGRA-TIPO
115800         GO TO 2620-FIM-PROCURA
115900     END-IF.
116000     IF WS-TIPO-REGRA-COLUNA(WS-IDX) = WS-NOME-COL(WS-IDX-COL)
116100         MOVE 'Y' TO WS-COLUNA-CONHECIDA-SW
116200     END-IF.
116300     GO TO 2620-PROCURA-REGRA.
116400 2620-FIM-PROCURA.
116500*    COLUNA-E-CONHECIDA E A 88-LEVEL DE WS-COLUNA-CONHECIDA-SW
116600*    (VALOR 'Y'). SO NESSE CASO VALE A PENA EMITIR O ACHADO DE
116700*    COLUNA TOTALMENTE FALTANTE - SEVERIDADE 2 (WARNING), NAO 1
116800*    (ERROR), PORQUE UMA COLUNA VAZIA NAO QUEBRA O CADASTRO,
116900*    SO MERECE ATENCAO DO ANALISTA. JMR 3/01.
117000     IF COLUNA-E-CONHECIDA
117100         MOVE 'COLUMN CONTAINS ONLY MISSING VALUES'
117200             TO WS-MENSAGEM-TEMP
117300         MOVE WS-NOME-COL(WS-IDX-COL) TO ACHADO-COLUNA
117400         MOVE 'ALL'                   TO ACHADO-LINHA
117500         MOVE SPACES                  TO ACHADO-VALOR
117600         MOVE 2                       TO ACHADO-SEVERIDADE-NUM
117700         PERFORM 3100-COMPLETA-ACHADO
117800             THRU 3100-COMPLETA-ACHADO-EXIT
117900     END-IF.
118000 2620-VERIFICA-SO-FALTANTE-EXIT.
118100     EXIT.
118200
118300 2999-FIM-GERA-ACHADOS.
118400     EXIT.
118500
118600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
118700*    ROTINA COMUM DE GRAVACAO DE ACHADO - USADA DE DENTRO DA
118800*    SECAO DE ENTRADA DO SORT, MAS MANTIDA EM SECAO PROPRIA.
118900*    JK 6/95.
119000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
119100 3000-GRAVA-ACHADO SECTION.
119200 3000-GRAVA-ACHADO.
119300*    ENTRADA ALTERNATIVA PARA GRAVAR UM ACHADO ISOLADO (USADA
119400*    SOMENTE PELO AVISO DE ARQUIVO VAZIO). EAS 8/92.
119500*    O UNICO CHAMADOR E 2000, NO CASO DE ARQUIVO SEM DADOS -
119600*    ACHADO-COLUNA E ACHADO-VALOR FICAM EM BRANCO PORQUE NAO HA
119700*    COLUNA NEM VALOR ENVOLVIDOS, SO O AVISO SOBRE O ARQUIVO.
119800     MOVE SPACES TO ACHADO-COLUNA.
119900     MOVE 'ALL'  TO ACHADO-LINHA.
120000     MOVE SPACES TO ACHADO-VALOR.
120100     MOVE 2      TO ACHADO-SEVERIDADE-NUM.
120200     PERFORM 3100-COMPLETA-ACHADO THRU 3100-COMPLETA-ACHADO-EXIT.
120300 3000-GRAVA-ACHADO-EXIT.
120400     EXIT.
120500
120600 3100-COMPLETA-ACHADO.
120700*    MONTA E LIBERA UM REGISTRO DE ACHADO PARA O SORT, E
120800*    ATUALIZA O CONTADOR DA SEVERIDADE CORRESPONDENTE - E AQUI
120900*    QUE OS TOTAIS DO RUN SAO ACUMULADOS. JK 6/95.
121000*    PONTO UNICO DE SAIDA DE TODOS OS ACHADOS DO RUN - TODA
121100*    ROTINA DE REGRA (2100 A 2620) PASSA POR AQUI ANTES DE
121200*    LIBERAR O REGISTRO PARA O SORT. JK 6/95.
121300     ADD 1 TO WS-ACHADO-SEQ-ATUAL.
121400     MOVE WS-ACHADO-SEQ-ATUAL TO ACHADO-SEQUENCIA.
121500     MOVE WS-MENSAGEM-TEMP    TO ACHADO-MENSAGEM.
121600*    SO PREENCHE ACHADO-LINHA A PARTIR DO CONTADOR QUANDO O
121700*    CHAMADOR NAO JA TIVER PREENCHIDO (EX: COM 'ALL') - ACHADOS
121800*    POR LINHA (2300/2400) PASSAM COM ACHADO-LINHA EM BRANCO.
121900     IF WS-LINHA-ATUAL > 0 AND ACHADO-LINHA = SPACES
122000         MOVE WS-LINHA-ATUAL TO WS-EDITA-LINHA
122100         MOVE WS-EDITA-LINHA TO ACHADO-LINHA
122200     END-IF.
122300*    A MESMA EVALUATE RESOLVE O TEXTO DA SEVERIDADE E ATUALIZA
122400*    O TOTAL CORRESPONDENTE NUMA SO PASSADA.
122500     EVALUATE ACHADO-SEVERIDADE-NUM
122600         WHEN 1
122700             MOVE 'ERROR'   TO ACHADO-SEVERIDADE-TXT
122800             ADD 1 TO WS-TOTAL-ERROS
122900         WHEN 2
123000             MOVE 'WARNING' TO ACHADO-SEVERIDADE-TXT
123100             ADD 1 TO WS-TOTAL-AVISOS
123200         WHEN OTHER
123300             MOVE 'PASSED'  TO ACHADO-SEVERIDADE-TXT
123400             ADD 1 TO WS-TOTAL-PASSOU
123500     END-EVALUATE.
123600     RELEASE REG-ACHADO-ORD.
123700 3100-COMPLETA-ACHADO-EXIT.
123800     EXIT.
123900
124000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
124100*    ROTINA DE SAIDA DO SORT (OUTPUT PROCEDURE) - CORTE DE
124200*    CONTROLE POR SEVERIDADE (ERROR / WARNING / PASSED). JK 6/95.
124300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
124400 5000-EMITE-RELATORIO SECTION.
124500 5000-EMITE-RELATORIO.
124600*    CABECALHO DE PAGINA - SO IMPRESSO UMA VEZ, NO TOPO, POIS O
124700*    RELATORIO NUNCA PASSA DE UMA PAGINA NESTE LOTE.
124800     WRITE REG-RELATORIO FROM CABE-1 AFTER ADVANCING PAGE.
124900     MOVE WS-NOME-ARQ-ENTRADA TO CABE2-NOME-ARQ.
125000     WRITE REG-RELATORIO FROM CABE-2 AFTER ADVANCING 1 LINE.
125100     WRITE REG-RELATORIO FROM CABE-3 AFTER ADVANCING 2 LINES.
125200*    WS-IDX AQUI REAPROVEITA O CAMPO SO COMO "ULTIMA" 
125300*    SEVERIDADE IMPRESSA - ZERO GARANTE QUE O PRIMEIRO ACHADO
125400*    SEMPRE DISPARE A IMPRESSAO DO PRIMEIRO SUBTITULO.
125500     MOVE ZERO TO WS-IDX.
125600     RETURN WORK-ACHADOS INTO REG-ACHADO-ORD
125700         AT END GO TO 5000-FIM-ACHADOS
125800     END-RETURN.
125900 5000-PROXIMO-ACHADO.
126000*    CORTE DE CONTROLE - O SUBTITULO (ERRORS/WARNINGS/PASSED)
126100*    SO E REESCRITO QUANDO A SEVERIDADE DO ACHADO ATUAL DIFERE
126200*    DA ULTIMA IMPRESSA; COMO O SORT JA ENTREGA OS ACHADOS
126300*    AGRUPADOS POR SEVERIDADE, ISSO BASTA PARA O CORTE. JK 6/95.
126400     IF ACHADO-SEVERIDADE-NUM NOT = WS-IDX
126500         MOVE ACHADO-SEVERIDADE-NUM TO WS-IDX
126600         EVALUATE WS-IDX
126700             WHEN 1 MOVE 'ERRORS'   TO CABE-BLOCO-TEXTO
126800             WHEN 2 MOVE 'WARNINGS' TO CABE-BLOCO-TEXTO
126900             WHEN OTHER MOVE 'PASSED' TO CABE-BLOCO-TEXTO
127000         END-EVALUATE
127100         WRITE REG-RELATORIO FROM CABE-BLOCO
127200             AFTER ADVANCING 2 LINES
127300     END-IF.
127400*    LINHA DE DETALHE, IMPRESSA PARA TODO ACHADO, DENTRO OU
127500*    FORA DE UM CORTE DE CONTROLE.
127600     MOVE ACHADO-COLUNA         TO DET-COLUNA.
127700     MOVE ACHADO-LINHA          TO DET-LINHA.
127800     MOVE ACHADO-SEVERIDADE-TXT TO DET-SEVERIDADE.
127900     MOVE ACHADO-MENSAGEM       TO DET-MENSAGEM.
128000     MOVE ACHADO-VALOR          TO DET-VALOR.
128100     WRITE REG-RELATORIO FROM DETALHE-ACHADO
128200         AFTER ADVANCING 1 LINE.
128300     RETURN WORK-ACHADOS INTO REG-ACHADO-ORD
128400         AT END GO TO 5000-FIM-ACHADOS
128500     END-RETURN.
128600     GO TO 5000-PROXIMO-ACHADO.
128700 5000-FIM-ACHADOS.
128800*    FIM DO RETURN - MONTA O BLOCO DE TOTAIS E O BLOCO DE
128900*    LINHAGEM, NESTA ORDEM, NO PE DO RELATORIO.
129000     COMPUTE RESUMO-ERROS  = WS-TOTAL-ERROS.
129100     COMPUTE RESUMO-AVISOS = WS-TOTAL-AVISOS.
129200     COMPUTE RESUMO-PASSOU = WS-TOTAL-PASSOU.
129300     COMPUTE RESUMO-ISSUES = WS-TOTAL-ERROS + WS-TOTAL-AVISOS.
129400*    RESUMO-ERROS/AVISOS/PASSOU SAO CAMPOS NUMERIC EDITED DENTRO
129500*    DAS LINHAS DE IMPRESSAO - O COMPUTE JA DEIXA O NUMERO NO
129600*    FORMATO DE TELA, SEM PRECISAR DE MOVE EDITADO SEPARADO.
129700     WRITE REG-RELATORIO FROM RESUMO-LINHA-1
129800         AFTER ADVANCING 2 LINES.
129900     WRITE REG-RELATORIO FROM RESUMO-LINHA-2
130000         AFTER ADVANCING 1 LINE.
130100     WRITE REG-RELATORIO FROM RESUMO-LINHA-3
130200         AFTER ADVANCING 1 LINE.
130300*    RESUMO-ISSUES SOMA ERROS E AVISOS PORQUE SAO OS DOIS
130400*    ACHADOS QUE EXIGEM ACAO DO ANALISTA - PASSED NAO CONTA
130500*    COMO ISSUE.
130600     WRITE REG-RELATORIO FROM RESUMO-LINHA-4
130700         AFTER ADVANCING 1 LINE.
130800*    BLOCO DE LINHAGEM - MESMOS TOTAIS DO RESUMO, REPETIDOS EM
130900*    FORMATO DE RASTREABILIDADE (TAMBEM GRAVADOS EM REG-SESSAO
131000*    PELA ROTINA 6000, QUE RODA DEPOIS DESTA SECAO).
131100     MOVE WS-NOME-ARQ-ENTRADA   TO LINHAGEM-ARQ.
131200     COMPUTE LINHAGEM-LINHAS  = WS-TOTAL-LIDOS.
131300     MOVE 5                     TO LINHAGEM-COLUNAS.
131400     COMPUTE LINHAGEM-ERROS   = WS-TOTAL-ERROS.
131500     COMPUTE LINHAGEM-AVISOS  = WS-TOTAL-AVISOS.
131600     COMPUTE LINHAGEM-PASSOU  = WS-TOTAL-PASSOU.
131700     WRITE REG-RELATORIO FROM LINHAGEM-LINHA-1
131800         AFTER ADVANCING 2 LINES.
131900     WRITE REG-RELATORIO FROM LINHAGEM-LINHA-2
132000         AFTER ADVANCING 1 LINE.
132100     WRITE REG-RELATORIO FROM LINHAGEM-LINHA-3
132200         AFTER ADVANCING 1 LINE.
132300 5000-EMITE-RELATORIO-EXIT.
132400     EXIT.
132500
132600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
132700*    POS-PROCESSAMENTO DO SORT - GRAVACAO DA SESSAO E ENCERRA-
132800*    MENTO DO RUN. EAS 11/94.
132900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
133000 6000-GRAVA-SESSAO SECTION.
133100 6000-GRAVA-SESSAO.
133200*    UM REGISTRO DE SESSAO POR RUN, ESPELHANDO O RESUMO DO
133300*    RELATORIO - INCLUINDO O NOME DO ARQUIVO DE SAIDA DERIVADO.
133400*    EAS 11/94.
133500*    OS CAMPOS SAO COPIADOS NA MESMA ORDEM DO LAYOUT REG-SESSAO
133600*    (40 BYTES DE ARQUIVOS + 5 TOTAIS + FILLER).
133700     MOVE WS-NOME-ARQ-ENTRADA TO SESSAO-ARQ-ENTRADA.
133800     MOVE WS-NOME-ARQ-SAIDA   TO SESSAO-ARQ-SAIDA.
133900     MOVE WS-TOTAL-LIDOS      TO SESSAO-TOTAL-LINHAS.
134000     MOVE 5                   TO SESSAO-TOTAL-COLUNAS.
134100     MOVE WS-TOTAL-ERROS      TO SESSAO-TOTAL-ERROS.
134200     MOVE WS-TOTAL-AVISOS     TO SESSAO-TOTAL-AVISOS.
134300     MOVE WS-TOTAL-PASSOU     TO SESSAO-TOTAL-PASSOU.
134400*    UMA SO GRAVACAO POR RUN - NAO HA REESCRITA NEM ATUALIZACAO
134500*    DE SESSAO ANTERIOR, O ARQUIVO E SEMPRE REABERTO EM OUTPUT.
134600     WRITE REG-SESSAO.
134700 6000-GRAVA-SESSAO-EXIT.
134800     EXIT.
134900
135000 9999-FINAL.
135100*    FECHA OS ARQUIVOS QUE FORAM ABERTOS E MOSTRA O RESUMO DO
135200*    RUN NO CONSOLE. SE HOUVE ERRO DE ABERTURA, SO O AVISO -
135300*    SEM RELATORIO, CONFORME REGRA DO LOTE. JK 11/91.
135400*    DOIS CAMINHOS POSSIVEIS NO ENCERRAMENTO: COM ERRO DE
135500*    ABERTURA, NENHUM DOS ARQUIVOS DE SAIDA FOI ABERTO E NAO HA
135600*    O QUE FECHAR; SEM ERRO, FECHA OS TRES E MOSTRA O RESUMO.
135700     IF HOUVE-ERRO-ABERTURA
135800         DISPLAY 'VALIDAC: RUN ABORTADO - NENHUM RELATORIO FOI '
135900             'GERADO'
136000     ELSE
136100         CLOSE EMPLOYEE-FILE REPORT-FILE SESSION-FILE
136200         DISPLAY 'VALIDAC: ERRORS: ' WS-TOTAL-ERROS
136300             '  WARNINGS: ' WS-TOTAL-AVISOS
136400             '  PASSED: ' WS-TOTAL-PASSOU
136500     END-IF.
136600 9999-FINAL-EXIT.
136700     EXIT.
